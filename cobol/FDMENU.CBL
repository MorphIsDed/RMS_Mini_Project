000100*-------------------------------------------------------------------
000200* FDMENU.CBL
000300* RECORD LAYOUT FOR THE MENU MASTER FILE.  ONE RECORD PER MENU
000400* ITEM.  WIDTHS MATCH THE PRINTED LISTINGS (NAME 22, CATEGORY 12,
000500* PRICE 9999.99).
000600*-------------------------------------------------------------------
000700 FD  MENU-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 
001000 01  MENU-RECORD.
001100     05  MENU-NAME                     PIC X(22).
001200     05  MENU-CATEGORY                 PIC X(12).
001300     05  MENU-PRICE                    PIC 9(4)V99.
001400     05  MENU-TIMES-ORDERED            PIC 9(5).
001500     05  FILLER                        PIC X(05).
