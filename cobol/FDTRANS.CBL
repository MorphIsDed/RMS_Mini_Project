000100*-------------------------------------------------------------------
000200* FDTRANS.CBL
000300* RECORD LAYOUT FOR THE OPERATOR TRANSACTION FILE.  ONE TRANSACTION
000400* CARD DRIVES ONE OPERATOR ACTION AGAINST THE MENU OR THE CURRENT
000500* ORDER.  SRCN/SRCC WERE ADDED TO THE CODE SET PER HD-1187 SO THE
000600* COUNTER STAFF COULD LOOK AN ITEM UP WITHOUT PAGING THE LISTING.
000700*-------------------------------------------------------------------
000800 FD  TRANSACTION-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 
001100 01  TRANSACTION-RECORD.
001200     05  TXN-CODE                      PIC X(04).
001300         88  TXN-IS-NEW-ORDER          VALUE "NEWO".
001400         88  TXN-IS-ADD-LINE           VALUE "ADDI".
001500         88  TXN-IS-REMOVE-LINE        VALUE "REMI".
001600         88  TXN-IS-DISCOUNT           VALUE "DISC".
001700         88  TXN-IS-PAY                VALUE "PAY ".
001800         88  TXN-IS-CANCEL             VALUE "CANC".
001900         88  TXN-IS-ADD-MENU-ITEM      VALUE "ADDM".
002000         88  TXN-IS-REMOVE-MENU-ITEM   VALUE "REMM".
002100         88  TXN-IS-SEARCH-BY-NAME     VALUE "SRCN".
002200         88  TXN-IS-SEARCH-BY-CATEGORY VALUE "SRCC".
002300     05  TXN-ITEM-NO                   PIC 9(03).
002400     05  TXN-QTY                       PIC 9(03).
002500     05  TXN-AMOUNT                    PIC 9(03)V99.
002600     05  TXN-NAME                      PIC X(22).
002700     05  TXN-CATEGORY                  PIC X(12).
002800     05  FILLER                        PIC X(04).
