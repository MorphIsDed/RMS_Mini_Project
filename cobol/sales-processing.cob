000100*-------------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SALES-PROCESSING.
000400 AUTHOR. T. ORTIZ.
000500 INSTALLATION. COASTVIEW DATA SERVICES.
000600 DATE-WRITTEN. 04/19/88.
000700 DATE-COMPILED.
000800 SECURITY. PORTSIDE GRILLE INC - RESTRICTED - SEE DP MANAGER.
000900*-------------------------------------------------------------------
001000* SALES-PROCESSING
001100*
001200* APPLIES ONE ORDER TRANSACTION (NEWO, ADDI, REMI, DISC, PAY OR
001300* CANC) AGAINST THE SALES LEDGER AND, WHERE THE MENU POPULARITY
001400* COUNT IS AFFECTED, AGAINST THE MENU MASTER.  CALLED ONCE PER
001500* TRANSACTION BY RESTAURANT-SYSTEM.
001600*
001700* ONLY ONE ORDER MAY BE OPEN (UNPAID, NOT CANCELLED) AT A TIME -
001800* THIS IS THE "CURRENT ORDER" THE COUNTER GIRL IS RINGING UP.
001900* SALES-CURRENT-ORDER-IDX IS ZERO WHEN NO ORDER IS OPEN.  A NEW
002000* ORDER CANNOT BE STARTED UNTIL THE OPEN ONE IS PAID OR CANCELLED.
002100*-------------------------------------------------------------------
002200* CHANGE LOG.
002300*-------------------------------------------------------------------
002400*  04/19/88  T.ORTIZ    ORIGINAL PROGRAM, REQUEST DP-0261.        DP-0261 
002500*  02/11/89  T.ORTIZ    DISCOUNT TRANSACTION (DISC) ADDED PER     DP-0299 
002600*            OWNER REQUEST - LUNCH SPECIAL COUPONS.               DP-0299 
002700*  01/30/90  J.FENN     REMOVE-LINE DID NOT CLOSE THE GAP IN THE  DP-0488 
002800*            LINE TABLE CORRECTLY - SAME BUG AS MENU-MAINTENANCE, DP-0488 
002900*            FIXED THE SAME WAY IN 3300-REMOVE-LINE.              DP-0488 
003000*  06/14/91  J.FENN     CATEGORY CARRIED ONTO THE ORDER LINE AT   DP-0553 
003100*            ADD-LINE TIME SO REVENUE-BY-CATEGORY CAN RUN OFF     DP-0553 
003200*            THE SALES FILE ALONE.                                DP-0553 
003300*  11/02/93  M.GRUBER   OUT-OF-RANGE DISCOUNT PERCENT (OVER 100)  HD-1140
003400*            WAS BLANKING THE LINE'S DISCOUNT INSTEAD OF LEAVING  HD-1140
003500*            IT ALONE.  FIXED IN 3400-APPLY-DISCOUNT.             HD-1140
003600*  09/14/94  M.GRUBER   DROPPED THE LINKAGE SECTION - THE          HD-1187
003700*            TRANSACTION RECORD NOW RIDES OVER ON THE CURR-TXN     HD-1187
003800*            FILE INSTEAD OF A CALL PARAMETER, MATCHING HOW        HD-1187
003900*            MENU-MAINTENANCE NOW SHARES DATA WITH ITS CALLER.     HD-1187
004000*  03/22/95  M.GRUBER   PAY NOW REFUSES AN ORDER WITH NO LINES ON HD-1390
004100*            IT - OPERATORS WERE RINGING UP EMPTY CHECKS BY       HD-1390
004200*            MISTAKE AT THE REGISTER.                             HD-1390
004300*  08/19/96  M.GRUBER   RAISED SALES-MAX-ORDERS TO 300 AND        HD-1598
004400*            SALES-MAX-LINES TO 30 TO MATCH THE MENU TABLE WORK.  HD-1598 
004500*  12/03/98  D.PRZYBYL  YEAR 2000 REVIEW - NO DATE FIELDS ON THIS Y2K-004 
004600*            PROGRAM OR ON FDSALES.CBL, NO CHANGE REQUIRED.       Y2K-004 
004700*  07/11/01  D.PRZYBYL  RECOMPILED UNDER RELEASE 4 RUN-TIME.      HD-2290 
004800*            NO SOURCE CHANGE.                                    HD-2290 
004900*-------------------------------------------------------------------
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. DEC-VAX-8810.
005400 OBJECT-COMPUTER. DEC-VAX-8810.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ORDER-ACTION-CLASS IS "A" THRU "Z".
005800 
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     COPY "SLMENU.CBL".
006200     COPY "SLSALES.CBL".
006300     COPY "SLCURTXN.CBL".
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700     COPY "FDMENU.CBL".
006800     COPY "FDSALES.CBL".
006900     COPY "FDCURTXN.CBL".
007000
007100 WORKING-STORAGE SECTION.
007200     COPY "WSMENUTB.CBL".
007300     COPY "WSSALETB.CBL".
007400 
007500*-------------------------------------------------------------------
007600* LOCAL COPY OF THE ACTION CODE AND THE RUNNING ORDER TOTALS USED
007700* BY 3500-PAY-ORDER.  THE ALTERNATE TEXT VIEW IS USED TO CLEAR
007800* BOTH ACCUMULATORS IN ONE MOVE BEFORE THE LINE LOOP STARTS.
007900*-------------------------------------------------------------------
008000 01  W-ORDER-ACTION-CODE             PIC X(04).
008100     88  ORDER-ACTION-IS-NEW         VALUE "NEWO".
008200     88  ORDER-ACTION-IS-ADD-LINE    VALUE "ADDI".
008300     88  ORDER-ACTION-IS-REMOVE-LINE VALUE "REMI".
008400     88  ORDER-ACTION-IS-DISCOUNT    VALUE "DISC".
008500     88  ORDER-ACTION-IS-PAY         VALUE "PAY ".
008600     88  ORDER-ACTION-IS-CANCEL      VALUE "CANC".
008700
008800 01  W-ORDER-TOTALS.
008900     05  W-ORIGINAL-TOTAL            PIC S9(7)V99.
009000     05  W-DISCOUNTED-TOTAL          PIC S9(7)V99.
009100     05  FILLER                      PIC X(04).
009200 01  W-ORDER-TOTALS-ALT REDEFINES W-ORDER-TOTALS.
009300     05  W-ORDER-TOTALS-TEXT         PIC X(18).
009400
009500 01  W-SALES-MSG-LINE                PIC X(70).
009600
009700*-------------------------------------------------------------------
009800* W-TRANSACTION-RECORD IS THE COMMON "CURRENT CARD" AREA LOADED
009900* FROM THE CURR-TXN FILE - SEE 0100-MAIN-PROCESS.  NO LINKAGE
010000* SECTION, NO PROCEDURE DIVISION USING - THIS PROGRAM IS CALLED
010100* PLAIN, THE SAME AS EVERY OTHER SUBPROGRAM IN THIS SYSTEM.
010200*-------------------------------------------------------------------
010300     COPY "WSTRANCD.CBL".
010400
010500 PROCEDURE DIVISION.
010600
010700 0100-MAIN-PROCESS.
010800     MOVE SPACES TO W-SALES-MSG-LINE.
010900     OPEN INPUT CURRENT-TXN-FILE.
011000     READ CURRENT-TXN-FILE.
011100     CLOSE CURRENT-TXN-FILE.
011200     MOVE CT-TXN-CODE TO W-TXN-CODE.
011300     MOVE CT-TXN-ITEM-NO TO W-TXN-ITEM-NO.
011400     MOVE CT-TXN-QTY TO W-TXN-QTY.
011500     MOVE CT-TXN-AMOUNT TO W-TXN-AMOUNT.
011600     MOVE CT-TXN-NAME TO W-TXN-NAME.
011700     MOVE CT-TXN-CATEGORY TO W-TXN-CATEGORY.
011800     MOVE W-TXN-CODE TO W-ORDER-ACTION-CODE.
011900     PERFORM 8100-LOAD-MENU-FILE THRU 8100-EXIT.
012000     PERFORM 8400-LOAD-SALES-FILE THRU 8400-EXIT.
012100     IF ORDER-ACTION-IS-NEW
012200         PERFORM 3100-NEW-ORDER THRU 3100-EXIT
012300     ELSE
012400     IF ORDER-ACTION-IS-ADD-LINE
012500         PERFORM 3200-ADD-LINE THRU 3200-EXIT
012600     ELSE
012700     IF ORDER-ACTION-IS-REMOVE-LINE
012800         PERFORM 3300-REMOVE-LINE THRU 3300-EXIT
012900     ELSE
013000     IF ORDER-ACTION-IS-DISCOUNT
013100         PERFORM 3400-APPLY-DISCOUNT THRU 3400-EXIT
013200     ELSE
013300     IF ORDER-ACTION-IS-PAY
013400         PERFORM 3500-PAY-ORDER THRU 3500-EXIT
013500     ELSE
013600     IF ORDER-ACTION-IS-CANCEL
013700         PERFORM 3600-CANCEL-ORDER THRU 3600-EXIT
013800     ELSE
013900         MOVE "SALES-PROCESSING CALLED WITH AN ACTION CODE IT DOES"
014000             TO W-SALES-MSG-LINE
014100         DISPLAY W-SALES-MSG-LINE.
014200     PERFORM 8200-SAVE-MENU-FILE THRU 8200-EXIT.
014300     PERFORM 8500-SAVE-SALES-FILE THRU 8500-EXIT.
014400 0100-EXIT.
014500     EXIT PROGRAM.
014600     STOP RUN.
014700 
014800* 3100-NEW-ORDER - REFUSED WHEN AN ORDER IS ALREADY OPEN.
014900* OTHERWISE STARTS ONE WITH THE NEXT SEQUENTIAL ID, EMPTY, UNPAID.
015000 3100-NEW-ORDER.
015100     IF SALES-CURRENT-ORDER-IDX NOT = ZERO
015200         MOVE "AN ORDER IS ALREADY OPEN - PAY OR CANCEL IT FIRST."
015300             TO W-SALES-MSG-LINE
015400         DISPLAY W-SALES-MSG-LINE
015500         GO TO 3100-EXIT.
015600     IF SALES-ORDER-COUNT NOT LESS THAN SALES-MAX-ORDERS
015700         MOVE "SALES FILE IS FULL - ORDER NOT STARTED, SEE DP."
015800             TO W-SALES-MSG-LINE
015900         DISPLAY W-SALES-MSG-LINE
016000         GO TO 3100-EXIT.
016100     ADD 1 TO SALES-ORDER-COUNT.
016200     SET SO-IDX TO SALES-ORDER-COUNT.
016300     MOVE SALES-NEXT-ORDER-ID TO SO-ORDER-ID (SO-IDX).
016400     MOVE "N" TO SO-PAID-FLAG (SO-IDX).
016500     MOVE "N" TO SO-CANCEL-FLAG (SO-IDX).
016600     MOVE ZERO TO SO-LINE-COUNT (SO-IDX).
016700     ADD 1 TO SALES-NEXT-ORDER-ID.
016800     MOVE SALES-ORDER-COUNT TO SALES-CURRENT-ORDER-IDX.
016900 3100-EXIT.
017000     EXIT.
017100 
017200* 3200-ADD-LINE - REFUSED WITHOUT AN OPEN ORDER OR ON A BAD MENU
017300* ITEM NUMBER.  THE MENU ITEM'S TIMES-ORDERED IS BUMPED BY THE
017400* QUANTITY SOLD, PER THE POPULARITY RULE.
017500 3200-ADD-LINE.
017600     IF SALES-CURRENT-ORDER-IDX = ZERO
017700         MOVE "NO ORDER IS OPEN - START ONE WITH NEWO FIRST."
017800             TO W-SALES-MSG-LINE
017900         DISPLAY W-SALES-MSG-LINE
018000         GO TO 3200-EXIT.
018100     SET SO-IDX TO SALES-CURRENT-ORDER-IDX.
018200     IF SO-IS-PAID (SO-IDX) OR SO-IS-CANCELLED (SO-IDX)
018300         MOVE "CURRENT ORDER IS CLOSED - CANNOT ADD A LINE TO IT."
018400             TO W-SALES-MSG-LINE
018500         DISPLAY W-SALES-MSG-LINE
018600         GO TO 3200-EXIT.
018700     MOVE W-TXN-ITEM-NO TO W-MENU-ITEM-NO.
018800     PERFORM 8300-FIND-MENU-ITEM-BY-NUMBER THRU 8300-EXIT.
018900     IF MENU-ITEM-NOT-FOUND
019000         MOVE "INVALID NUMBER - MENU ITEM NOT ON FILE."
019100             TO W-SALES-MSG-LINE
019200         DISPLAY W-SALES-MSG-LINE
019300         GO TO 3200-EXIT.
019400     IF SO-LINE-COUNT (SO-IDX) NOT LESS THAN SALES-MAX-LINES
019500         MOVE "ORDER IS FULL - LINE NOT ADDED, SEE DP."
019600             TO W-SALES-MSG-LINE
019700         DISPLAY W-SALES-MSG-LINE
019800         GO TO 3200-EXIT.
019900     ADD 1 TO SO-LINE-COUNT (SO-IDX).
020000     SET SL-IDX TO SO-LINE-COUNT (SO-IDX).
020100     MOVE MT-NAME (MT-IDX) TO SO-LINE-NAME (SO-IDX, SL-IDX).
020200     MOVE MT-CATEGORY (MT-IDX) TO SO-LINE-CATEGORY (SO-IDX, SL-IDX).
020300     MOVE MT-PRICE (MT-IDX) TO SO-LINE-PRICE (SO-IDX, SL-IDX).
020400     MOVE W-TXN-QTY TO SO-LINE-QTY (SO-IDX, SL-IDX).
020500     MOVE ZERO TO SO-LINE-DISC-PCT (SO-IDX, SL-IDX).
020600     ADD W-TXN-QTY TO MT-TIMES-ORDERED (MT-IDX).
020700 3200-EXIT.
020800     EXIT.
020900 
021000* 3300-REMOVE-LINE - REFUSED WITHOUT AN OPEN ORDER.  SEE THE
021100* DP-0488 NOTE ABOVE - THE GAP MUST CLOSE EVEN WHEN THE LAST
021200* LINE ON THE ORDER IS THE ONE REMOVED.
021300 3300-REMOVE-LINE.
021400     IF SALES-CURRENT-ORDER-IDX = ZERO
021500         MOVE "NO ORDER IS OPEN - NOTHING TO REMOVE A LINE FROM."
021600             TO W-SALES-MSG-LINE
021700         DISPLAY W-SALES-MSG-LINE
021800         GO TO 3300-EXIT.
021900     SET SO-IDX TO SALES-CURRENT-ORDER-IDX.
022000     MOVE W-TXN-ITEM-NO TO W-ORDER-LINE-NO.
022100     PERFORM 8440-FIND-ORDER-LINE-BY-NUMBER THRU 8440-EXIT.
022200     IF ORDER-LINE-NOT-FOUND
022300         MOVE "INVALID NUMBER - LINE NOT ON THE ORDER."
022400             TO W-SALES-MSG-LINE
022500         DISPLAY W-SALES-MSG-LINE
022600         GO TO 3300-EXIT.
022700     PERFORM 3310-CLOSE-ORDER-LINE-GAP THRU 3310-EXIT
022800         VARYING SL-IDX FROM W-ORDER-LINE-NO BY 1
022900         UNTIL SL-IDX NOT LESS THAN SO-LINE-COUNT (SO-IDX).
023000     SUBTRACT 1 FROM SO-LINE-COUNT (SO-IDX).
023100 3300-EXIT.
023200     EXIT.
023300 
023400 3310-CLOSE-ORDER-LINE-GAP.
023500     MOVE SO-LINE-NAME (SO-IDX, SL-IDX + 1)
023600         TO SO-LINE-NAME (SO-IDX, SL-IDX).
023700     MOVE SO-LINE-CATEGORY (SO-IDX, SL-IDX + 1)
023800         TO SO-LINE-CATEGORY (SO-IDX, SL-IDX).
023900     MOVE SO-LINE-PRICE (SO-IDX, SL-IDX + 1)
024000         TO SO-LINE-PRICE (SO-IDX, SL-IDX).
024100     MOVE SO-LINE-QTY (SO-IDX, SL-IDX + 1)
024200         TO SO-LINE-QTY (SO-IDX, SL-IDX).
024300     MOVE SO-LINE-DISC-PCT (SO-IDX, SL-IDX + 1)
024400         TO SO-LINE-DISC-PCT (SO-IDX, SL-IDX).
024500 3310-EXIT.
024600     EXIT.
024700 
024800* 3400-APPLY-DISCOUNT - REFUSED WITHOUT AN OPEN ORDER.  A PERCENT
024900* OUTSIDE 0-100 IS SILENTLY IGNORED PER DP POLICY (HD-1140) - THE
025000* LINE KEEPS WHATEVER DISCOUNT IT ALREADY HAD.
025100 3400-APPLY-DISCOUNT.
025200     IF SALES-CURRENT-ORDER-IDX = ZERO
025300         MOVE "NO ORDER IS OPEN - NOTHING TO DISCOUNT."
025400             TO W-SALES-MSG-LINE
025500         DISPLAY W-SALES-MSG-LINE
025600         GO TO 3400-EXIT.
025700     SET SO-IDX TO SALES-CURRENT-ORDER-IDX.
025800     MOVE W-TXN-ITEM-NO TO W-ORDER-LINE-NO.
025900     PERFORM 8440-FIND-ORDER-LINE-BY-NUMBER THRU 8440-EXIT.
026000     IF ORDER-LINE-NOT-FOUND
026100         MOVE "INVALID NUMBER - LINE NOT ON THE ORDER."
026200             TO W-SALES-MSG-LINE
026300         DISPLAY W-SALES-MSG-LINE
026400         GO TO 3400-EXIT.
026500     IF W-TXN-AMOUNT NOT GREATER THAN 100
026600         MOVE W-TXN-AMOUNT TO SO-LINE-DISC-PCT (SO-IDX, SL-IDX).
026700 3400-EXIT.
026800     EXIT.
026900 
027000* 3500-PAY-ORDER - REFUSED WITHOUT AN OPEN ORDER OR WITH NO LINES
027100* ON IT (HD-1390).  THE AMOUNT RECEIVED IS THE SUM OF THE LINES'
027200* DISCOUNTED SUBTOTALS, COMPUTED BY PL-LINE-AMOUNTS.CBL ONE LINE
027300* AT A TIME.
027400 3500-PAY-ORDER.
027500     IF SALES-CURRENT-ORDER-IDX = ZERO
027600         MOVE "NO ORDER IS OPEN - NOTHING TO PAY."
027700             TO W-SALES-MSG-LINE
027800         DISPLAY W-SALES-MSG-LINE
027900         GO TO 3500-EXIT.
028000     SET SO-IDX TO SALES-CURRENT-ORDER-IDX.
028100     IF SO-LINE-COUNT (SO-IDX) = ZERO
028200         MOVE "ORDER HAS NO LINES ON IT - CANNOT BE PAID."
028300             TO W-SALES-MSG-LINE
028400         DISPLAY W-SALES-MSG-LINE
028500         GO TO 3500-EXIT.
028600     MOVE ZERO TO W-ORDER-TOTALS.
028700     PERFORM 3510-ADD-LINE-TO-TOTALS THRU 3510-EXIT
028800         VARYING SL-IDX FROM 1 BY 1
028900         UNTIL SL-IDX > SO-LINE-COUNT (SO-IDX).
029000     MOVE "Y" TO SO-PAID-FLAG (SO-IDX).
029100     MOVE W-DISCOUNTED-TOTAL TO W-SALES-MSG-LINE.
029200     DISPLAY "AMOUNT RECEIVED - " W-DISCOUNTED-TOTAL.
029300     MOVE ZERO TO SALES-CURRENT-ORDER-IDX.
029400 3500-EXIT.
029500     EXIT.
029600 
029700 3510-ADD-LINE-TO-TOTALS.
029800     MOVE SO-LINE-PRICE (SO-IDX, SL-IDX) TO W-LINE-PRICE.
029900     MOVE SO-LINE-QTY (SO-IDX, SL-IDX) TO W-LINE-QTY.
030000     MOVE SO-LINE-DISC-PCT (SO-IDX, SL-IDX) TO W-LINE-DISC-PCT.
030100     PERFORM 8600-COMPUTE-LINE-SUBTOTALS THRU 8600-EXIT.
030200     ADD W-LINE-ORIGINAL-SUBTOTAL TO W-ORIGINAL-TOTAL.
030300     ADD W-LINE-SUBTOTAL TO W-DISCOUNTED-TOTAL.
030400 3510-EXIT.
030500     EXIT.
030600 
030700* 3600-CANCEL-ORDER - ONLY AN UNPAID OPEN ORDER MAY BE CANCELLED;
030800* CANCELLING EMPTIES ITS LINES.
030900 3600-CANCEL-ORDER.
031000     IF SALES-CURRENT-ORDER-IDX = ZERO
031100         MOVE "NO ORDER IS OPEN - NOTHING TO CANCEL."
031200             TO W-SALES-MSG-LINE
031300         DISPLAY W-SALES-MSG-LINE
031400         GO TO 3600-EXIT.
031500     SET SO-IDX TO SALES-CURRENT-ORDER-IDX.
031600     IF SO-IS-PAID (SO-IDX)
031700         MOVE "ORDER IS ALREADY PAID - CANNOT BE CANCELLED."
031800             TO W-SALES-MSG-LINE
031900         DISPLAY W-SALES-MSG-LINE
032000         GO TO 3600-EXIT.
032100     MOVE ZERO TO SO-LINE-COUNT (SO-IDX).
032200     MOVE "Y" TO SO-CANCEL-FLAG (SO-IDX).
032300     MOVE ZERO TO SALES-CURRENT-ORDER-IDX.
032400 3600-EXIT.
032500     EXIT.
032600 
032700     COPY "PL-MENU-IO.CBL".
032800     COPY "PL-SALES-IO.CBL".
032900     COPY "PL-LINE-AMOUNTS.CBL".
