000100*-------------------------------------------------------------------
000200* PL-MENU-IO.CBL
000300* 8100-LOAD-MENU-FILE, 8200-SAVE-MENU-FILE, 8300-FIND-MENU-ITEM-
000400* BY-NUMBER, AND THE HD-1187 SEARCH PAIR 8310/8320.  COPIED AT THE
000500* BOTTOM OF MENU-MAINTENANCE, SALES-PROCESSING AND RESTAURANT-
000600* REPORTS SO ALL THREE AGREE ON HOW THE MENU MASTER IS READ,
000700* REWRITTEN, INDEXED AND SEARCHED.
000800*-------------------------------------------------------------------
000900 8100-LOAD-MENU-FILE.
001000     MOVE ZERO TO MENU-TABLE-COUNT.
001100     MOVE "N" TO W-MENU-AT-END-SW.
001200     OPEN INPUT MENU-FILE.
001300     PERFORM 8110-LOAD-ONE-MENU-RECORD THRU 8110-EXIT
001400         UNTIL MENU-AT-END.
001500     CLOSE MENU-FILE.
001600 8100-EXIT.
001700     EXIT.
001800 
001900 8110-LOAD-ONE-MENU-RECORD.
002000     READ MENU-FILE
002100         AT END
002200             MOVE "Y" TO W-MENU-AT-END-SW
002300             GO TO 8110-EXIT.
002400     ADD 1 TO MENU-TABLE-COUNT.
002500     SET MT-IDX TO MENU-TABLE-COUNT.
002600     MOVE MENU-NAME TO MT-NAME (MT-IDX).
002700     MOVE MENU-CATEGORY TO MT-CATEGORY (MT-IDX).
002800     MOVE MENU-PRICE TO MT-PRICE (MT-IDX).
002900     MOVE MENU-TIMES-ORDERED TO MT-TIMES-ORDERED (MT-IDX).
003000 8110-EXIT.
003100     EXIT.
003200 
003300 8200-SAVE-MENU-FILE.
003400     OPEN OUTPUT MENU-FILE.
003500     PERFORM 8210-WRITE-ONE-MENU-RECORD THRU 8210-EXIT
003600         VARYING MT-IDX FROM 1 BY 1
003700         UNTIL MT-IDX > MENU-TABLE-COUNT.
003800     CLOSE MENU-FILE.
003900 8200-EXIT.
004000     EXIT.
004100 
004200 8210-WRITE-ONE-MENU-RECORD.
004300     MOVE MT-NAME (MT-IDX) TO MENU-NAME.
004400     MOVE MT-CATEGORY (MT-IDX) TO MENU-CATEGORY.
004500     MOVE MT-PRICE (MT-IDX) TO MENU-PRICE.
004600     MOVE MT-TIMES-ORDERED (MT-IDX) TO MENU-TIMES-ORDERED.
004700     WRITE MENU-RECORD.
004800 8210-EXIT.
004900     EXIT.
005000 
005100* 8300-FIND-MENU-ITEM-BY-NUMBER LOOKS UP W-MENU-ITEM-NO (1-BASED,
005200* MATCHING THE NUMBERED LISTING THE OPERATOR WORKED FROM) AND
005300* LEAVES MT-IDX POINTING AT IT WHEN FOUND.
005400 8300-FIND-MENU-ITEM-BY-NUMBER.
005500     MOVE "N" TO W-FOUND-MENU-ITEM-SW.
005600     IF W-MENU-ITEM-NO > ZERO
005700         AND W-MENU-ITEM-NO NOT > MENU-TABLE-COUNT
005800             MOVE "Y" TO W-FOUND-MENU-ITEM-SW
005900             SET MT-IDX TO W-MENU-ITEM-NO.
006000 8300-EXIT.
006100     EXIT.
006200 
006300* 8310-FIND-MENU-ITEM-BY-NAME - HD-1187.  CALLER LOADS
006400* W-SEARCH-NAME, ALREADY UPPERCASED BY INSPECT CONVERTING, AND
006500* THIS PARAGRAPH LEAVES MT-IDX ON THE FIRST CASE-INSENSITIVE EXACT
006600* MATCH, SCANNING THE TABLE FROM THE TOP.  W-FOUND-MENU-ITEM-SW
006700* CARRIES THE RESULT THE SAME AS 8300 DOES FOR A NUMBER LOOKUP.
006800 8310-FIND-MENU-ITEM-BY-NAME.
006900     MOVE "N" TO W-FOUND-MENU-ITEM-SW.
007000     PERFORM 8315-CHECK-ONE-NAME-MATCH THRU 8315-EXIT
007100         VARYING MT-IDX FROM 1 BY 1
007200         UNTIL MT-IDX > MENU-TABLE-COUNT OR FOUND-MENU-ITEM.
007300 8310-EXIT.
007400     EXIT.
007500 
007600 8315-CHECK-ONE-NAME-MATCH.
007700     MOVE MT-NAME (MT-IDX) TO W-CANDIDATE-NAME.
007800     INSPECT W-CANDIDATE-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
007900     IF W-CANDIDATE-NAME = W-SEARCH-NAME
008000         MOVE "Y" TO W-FOUND-MENU-ITEM-SW.
008100 8315-EXIT.
008200     EXIT.
008300 
008400* 8320-LIST-MENU-ITEMS-BY-CATEGORY - HD-1187.  CALLER LOADS
008500* W-SEARCH-CATEGORY, ALREADY UPPERCASED, AND THIS PARAGRAPH
008600* DISPLAYS EVERY TABLE ENTRY WHOSE CATEGORY MATCHES IT CASE-
008700* INSENSITIVELY, IN TABLE ORDER.  W-CATEGORY-MATCH-COUNT COMES BACK
008800* ZERO WHEN NOTHING MATCHED SO THE CALLER CAN SAY SO.
008900 8320-LIST-MENU-ITEMS-BY-CATEGORY.
009000     MOVE ZERO TO W-CATEGORY-MATCH-COUNT.
009100     PERFORM 8330-DISPLAY-IF-CATEGORY-MATCH THRU 8330-EXIT
009200         VARYING MT-IDX FROM 1 BY 1
009300         UNTIL MT-IDX > MENU-TABLE-COUNT.
009400 8320-EXIT.
009500     EXIT.
009600 
009700 8330-DISPLAY-IF-CATEGORY-MATCH.
009800     MOVE MT-CATEGORY (MT-IDX) TO W-CANDIDATE-CATEGORY.
009900     INSPECT W-CANDIDATE-CATEGORY CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
010000     IF W-CANDIDATE-CATEGORY = W-SEARCH-CATEGORY
010100         ADD 1 TO W-CATEGORY-MATCH-COUNT
010200         DISPLAY "  " MT-NAME (MT-IDX) " " MT-CATEGORY (MT-IDX)
010300             " " MT-PRICE (MT-IDX).
010400 8330-EXIT.
010500     EXIT.
