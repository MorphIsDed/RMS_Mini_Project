000100*-------------------------------------------------------------------
000200* FDREPT.CBL
000300* ONE PRINT LINE.  ALL FOUR RESTAURANT-REPORTS LISTINGS BUILD
000400* THEIR OUTPUT IN W-PRINT-LINE, DECLARED LOCALLY IN
000500* RESTAURANT-REPORTS, AND WRITE IT HERE.
000600*-------------------------------------------------------------------
000700 FD  REPORT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 
001000 01  REPORT-LINE                       PIC X(80).
