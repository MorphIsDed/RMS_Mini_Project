000100*-------------------------------------------------------------------
000200* SLSALES.CBL
000300* FILE-CONTROL ENTRY FOR THE SALES LEDGER FILE.  HOLDS ORDER
000400* HEADER RECORDS FOLLOWED BY THEIR LINE RECORDS, ONE ORDER AFTER
000500* ANOTHER, IN THE ORDER THEY WERE CREATED.
000600*-------------------------------------------------------------------
000700     SELECT SALES-FILE ASSIGN TO "SALES-DATA"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         ACCESS MODE IS SEQUENTIAL.
