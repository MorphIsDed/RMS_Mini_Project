000100*-------------------------------------------------------------------
000200* WSSALETB.CBL
000300* IN-MEMORY SALES TABLE.  THE WHOLE LEDGER IS RECONSTRUCTED INTO
000400* THIS TABLE AT THE TOP OF A RUN (SEE PL-SALES-IO.CBL), EACH ORDER
000500* CARRYING ITS OWN LINE TABLE.  SALES-CURRENT-ORDER-IDX POINTS AT
000600* THE ONE OPEN (UNPAID, NOT CANCELLED) ORDER, IF ANY; ZERO MEANS
000700* NO ORDER IS CURRENTLY OPEN.
000800*-------------------------------------------------------------------
000900 01  SALES-ORDER-TABLE.
001000     05  SALES-ORDER-ENTRY OCCURS 300 TIMES INDEXED BY SO-IDX.
001100         10  SO-ORDER-ID               PIC 9(5).
001200         10  SO-PAID-FLAG              PIC X(1).
001300             88  SO-IS-PAID            VALUE "Y".
001400             88  SO-IS-UNPAID          VALUE "N".
001500         10  SO-CANCEL-FLAG            PIC X(1).
001600             88  SO-IS-CANCELLED       VALUE "Y".
001700             88  SO-IS-ACTIVE          VALUE "N".
001800         10  SO-LINE-COUNT             PIC 9(3)  COMP.
001900         10  SO-LINE-ENTRY OCCURS 30 TIMES INDEXED BY SL-IDX.
002000             15  SO-LINE-NAME          PIC X(22).
002100             15  SO-LINE-CATEGORY      PIC X(12).
002200             15  SO-LINE-PRICE         PIC 9(4)V99.
002300             15  SO-LINE-QTY           PIC 9(3).
002400             15  SO-LINE-DISC-PCT      PIC 9(3)V99.
002500             15  FILLER                PIC X(05).
002600 
002700 77  SALES-ORDER-COUNT                 PIC 9(3)  COMP.
002800 77  SALES-MAX-ORDERS                  PIC 9(3)  COMP  VALUE 300.
002900 77  SALES-MAX-LINES                   PIC 9(3)  COMP  VALUE 30.
003000 77  SALES-NEXT-ORDER-ID               PIC 9(5)  COMP.
003100 77  SALES-CURRENT-ORDER-IDX           PIC 9(3)  COMP.
003200 
003300 01  W-SALES-AT-END-SW                 PIC X.
003400     88  SALES-AT-END                  VALUE "Y".
003500     88  SALES-NOT-AT-END              VALUE "N".
003600 
003700 01  W-FOUND-ORDER-LINE-SW             PIC X.
003800     88  FOUND-ORDER-LINE              VALUE "Y".
003900     88  ORDER-LINE-NOT-FOUND          VALUE "N".
004000 
004100 77  W-ORDER-LINE-NO                   PIC 9(3)  COMP.
004200 
004300*-------------------------------------------------------------------
004400* WORK FIELDS FOR PL-LINE-AMOUNTS.CBL.  CALLER LOADS THE FIRST
004500* THREE, COMPUTE-LINE-SUBTOTALS FILLS IN THE LAST TWO.
004600*-------------------------------------------------------------------
004700 77  W-LINE-PRICE                      PIC 9(4)V99.
004800 77  W-LINE-QTY                        PIC 9(3).
004900 77  W-LINE-DISC-PCT                   PIC 9(3)V99.
005000 77  W-LINE-ORIGINAL-SUBTOTAL          PIC S9(7)V99.
005100 77  W-LINE-SUBTOTAL                   PIC S9(7)V99.
