000100*-------------------------------------------------------------------
000200* SLTRANS.CBL
000300* FILE-CONTROL ENTRY FOR THE OPERATOR TRANSACTION FILE.  INPUT
000400* ONLY - THIS IS THE BATCH SUBSTITUTE FOR THE OLD SCREEN PROMPTS.
000500*-------------------------------------------------------------------
000600     SELECT TRANSACTION-FILE ASSIGN TO "TRANS-DATA"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL.
