000100*-------------------------------------------------------------------
000200* WSMENUTB.CBL
000300* IN-MEMORY MENU TABLE.  THE WHOLE MENU MASTER IS READ INTO THIS
000400* TABLE AT THE TOP OF A RUN (SEE PL-MENU-IO.CBL) AND WRITTEN BACK
000500* OUT IN FULL AFTER EVERY ADD OR REMOVE.  SUBSCRIPT 1 IS THE FIRST
000600* RECORD READ, MATCHING THE ORDER THE OLD SCREEN LISTED THEM IN.
000700*-------------------------------------------------------------------
000800 01  MENU-TABLE.
000900     05  MENU-ENTRY OCCURS 200 TIMES INDEXED BY MT-IDX.
001000         10  MT-NAME                   PIC X(22).
001100         10  MT-CATEGORY               PIC X(12).
001200         10  MT-PRICE                  PIC 9(4)V99.
001300         10  MT-TIMES-ORDERED          PIC 9(5).
001400         10  FILLER                    PIC X(05).
001500 
001600 77  MENU-TABLE-COUNT                  PIC 9(3)  COMP.
001700 77  MENU-MAX-ITEMS                    PIC 9(3)  COMP  VALUE 200.
001800 
001900 01  W-MENU-AT-END-SW                  PIC X.
002000     88  MENU-AT-END                   VALUE "Y".
002100     88  MENU-NOT-AT-END               VALUE "N".
002200 
002300 01  W-FOUND-MENU-ITEM-SW              PIC X.
002400     88  FOUND-MENU-ITEM                VALUE "Y".
002500     88  MENU-ITEM-NOT-FOUND           VALUE "N".
002600 
002700 77  W-MENU-ITEM-NO                    PIC 9(3)  COMP.
002800 
002900*-------------------------------------------------------------------
003000* WORK FIELDS FOR 8310-FIND-MENU-ITEM-BY-NAME AND
003100* 8320-LIST-MENU-ITEMS-BY-CATEGORY IN PL-MENU-IO.CBL (HD-1187).
003200* CALLER LOADS W-SEARCH-NAME OR W-SEARCH-CATEGORY, ALREADY
003300* UPPERCASED, BEFORE PERFORMING EITHER PARAGRAPH.  W-CANDIDATE-NAME
003400* AND W-CANDIDATE-CATEGORY ARE WORK COPIES OF THE TABLE ENTRY BEING
003500* TESTED SO THE CASE-FOLD NEVER TOUCHES THE STORED MENU DATA ITSELF.
003600*-------------------------------------------------------------------
003700 77  W-SEARCH-NAME                     PIC X(22).
003800 77  W-SEARCH-CATEGORY                 PIC X(12).
003900 77  W-CANDIDATE-NAME                  PIC X(22).
004000 77  W-CANDIDATE-CATEGORY              PIC X(12).
004100 77  W-CATEGORY-MATCH-COUNT            PIC 9(3)  COMP.
