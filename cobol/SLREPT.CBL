000100*-------------------------------------------------------------------
000200* SLREPT.CBL
000300* FILE-CONTROL ENTRY FOR THE REPORT PRINT FILE SHARED BY ALL OF
000400* THE RESTAURANT-REPORTS LISTINGS.
000500*-------------------------------------------------------------------
000600     SELECT REPORT-FILE ASSIGN TO "REPORT-OUT"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL.
