000100*-------------------------------------------------------------------
000200* WSTRANCD.CBL
000300* THE "CURRENT CARD" WORKING-STORAGE AREA.  COPIED INTO
000400* RESTAURANT-SYSTEM, MENU-MAINTENANCE AND SALES-PROCESSING SO ALL
000500* THREE HOLD THE ONE TRANSACTION BEING WORKED ON UNDER THE SAME
000600* NAMES - RESTAURANT-SYSTEM FILLS IT FROM TRANSACTION-RECORD AND
000700* WRITES IT TO THE CURR-TXN FILE, THE CALLED PROGRAM READS CURR-TXN
000800* BACK INTO ITS OWN COPY OF THIS SAME AREA.  NEITHER CALL CARRIES A
000900* USING CLAUSE.
001000*-------------------------------------------------------------------
001100 01  W-TRANSACTION-RECORD.
001200     05  W-TXN-CODE                    PIC X(04).
001300         88  W-TXN-IS-NEW-ORDER        VALUE "NEWO".
001400         88  W-TXN-IS-ADD-LINE         VALUE "ADDI".
001500         88  W-TXN-IS-REMOVE-LINE      VALUE "REMI".
001600         88  W-TXN-IS-DISCOUNT         VALUE "DISC".
001700         88  W-TXN-IS-PAY              VALUE "PAY ".
001800         88  W-TXN-IS-CANCEL           VALUE "CANC".
001900         88  W-TXN-IS-ADD-MENU-ITEM    VALUE "ADDM".
002000         88  W-TXN-IS-REMOVE-MENU-ITEM VALUE "REMM".
002100         88  W-TXN-IS-SEARCH-BY-NAME   VALUE "SRCN".
002200         88  W-TXN-IS-SEARCH-BY-CATEGORY VALUE "SRCC".
002300     05  W-TXN-ITEM-NO                 PIC 9(03).
002400     05  W-TXN-QTY                     PIC 9(03).
002500     05  W-TXN-AMOUNT                  PIC 9(03)V99.
002600     05  W-TXN-NAME                    PIC X(22).
002700     05  W-TXN-CATEGORY                PIC X(12).
002800     05  FILLER                        PIC X(04).
