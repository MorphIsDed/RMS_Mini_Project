000100*-------------------------------------------------------------------
000200* SLCURTXN.CBL
000300* FILE-CONTROL ENTRY FOR THE CURRENT-TRANSACTION HANDOFF FILE.
000400* RESTAURANT-SYSTEM WRITES THE ONE CARD IT JUST READ HERE BEFORE
000500* CALLING MENU-MAINTENANCE OR SALES-PROCESSING - NEITHER SUBPROGRAM
000600* IS CALLED WITH A USING CLAUSE, SO THE CARD RIDES OVER ON THIS
000700* ONE-RECORD FILE INSTEAD, THE SAME AS THE MENU AND SALES MASTERS
000800* ARE HANDED BETWEEN PROGRAMS - THROUGH A FILE, NOT A PARAMETER LIST.
000900*-------------------------------------------------------------------
001000     SELECT CURRENT-TXN-FILE ASSIGN TO "CURR-TXN"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         ACCESS MODE IS SEQUENTIAL.
