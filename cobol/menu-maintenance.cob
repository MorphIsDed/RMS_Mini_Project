000100*-------------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MENU-MAINTENANCE.
000400 AUTHOR. T. ORTIZ.
000500 INSTALLATION. COASTVIEW DATA SERVICES.
000600 DATE-WRITTEN. 04/12/88.
000700 DATE-COMPILED.
000800 SECURITY. PORTSIDE GRILLE INC - RESTRICTED - SEE DP MANAGER.
000900*-------------------------------------------------------------------
001000* MENU-MAINTENANCE
001100*
001200* APPLIES ONE MENU TRANSACTION (ADDM - ADD A MENU ITEM, REMM -
001300* REMOVE A MENU ITEM, OR THE HD-1187 LOOKUP PAIR SRCN/SRCC) AGAINST
001400* THE MENU MASTER FILE.  CALLED ONCE PER TRANSACTION BY
001500* RESTAURANT-SYSTEM, WHICH WRITES THE CARD TO THE CURR-TXN FILE
001600* BEFORE THE CALL - THIS PROGRAM OPENS CURR-TXN, READS THE ONE
001700* RECORD ON IT, AND CLOSES IT AGAIN BEFORE DOING ANYTHING ELSE.
001800* THE WHOLE MENU MASTER IS READ IN, THE ONE CHANGE IS APPLIED TO
001900* THE TABLE IN MEMORY, AND THE WHOLE MASTER IS WRITTEN BACK OUT -
002000* WE DO NOT TRY TO REWRITE JUST THE ONE RECORD THAT CHANGED.
002100*
002200* A NEW ITEM IS ALWAYS ADDED TO THE BOTTOM OF THE TABLE WITH A
002300* TIMES-ORDERED COUNT OF ZERO.  A REMOVED ITEM IS DROPPED OUT OF
002400* THE TABLE BY SLIDING EVERYTHING BELOW IT UP ONE SLOT - THE
002500* MENU FILE CARRIES NO KEY OF ITS OWN, THE OPERATOR WORKS FROM
002600* THE LINE NUMBER ON THE LISTING RUN BY RESTAURANT-REPORTS.
002700*-------------------------------------------------------------------
002800* CHANGE LOG.
002900*-------------------------------------------------------------------
003000*  04/12/88  T.ORTIZ    ORIGINAL PROGRAM, REQUEST DP-0261.        DP-0261 
003100*  09/08/88  T.ORTIZ    ITEM NAME WAS X(20), WIDENED TO X(22)     DP-0314 
003200*            PER PRINTED MENU BOARD CHANGE.                       DP-0314 
003300*  01/30/90  J.FENN     REMOVE-ITEM DID NOT CLOSE THE GAP IN      DP-0488 
003400*            THE TABLE CORRECTLY WHEN THE LAST ITEM ON THE        DP-0488 
003500*            LISTING WAS THE ONE REMOVED.  FIXED IN               DP-0488 
003600*            3200-REMOVE-MENU-ITEM.                               DP-0488 
003700*  06/14/91  J.FENN     CATEGORY FIELD ADDED (FOOD/BEV/DESSERT    DP-0553 
003800*            ETC) PER OWNER REQUEST, CARRIED THROUGH ADD.         DP-0553 
003900*  11/02/93  M.GRUBER   NEW ITEMS WERE NOT FORCING TIMES-         HD-1140
004000*            ORDERED TO ZERO WHEN THE FIELD CAME IN SPACES        HD-1140
004100*            ON THE TRANSACTION - NOW HARD-SET IN                 HD-1140
004200*            3100-ADD-MENU-ITEM REGARDLESS OF INPUT.              HD-1140
004300*  09/14/94  M.GRUBER   ADDED SRCN (SEARCH BY NAME) AND SRCC       HD-1187
004400*            (SEARCH BY CATEGORY) ACTION CODES SO THE COUNTER      HD-1187
004500*            STAFF COULD LOOK AN ITEM UP WITHOUT PAGING THROUGH    HD-1187
004600*            THE WHOLE LISTING - SEE 3300/3400 BELOW.  ALSO        HD-1187
004700*            DROPPED THE LINKAGE SECTION - THE TRANSACTION RECORD  HD-1187
004800*            NOW RIDES OVER ON THE CURR-TXN FILE INSTEAD OF A      HD-1187
004900*            CALL PARAMETER, MATCHING HOW THE OTHER SUBPROGRAMS    HD-1187
005000*            IN THIS SYSTEM SHARE DATA WITH THEIR CALLERS.         HD-1187
005100*  08/19/96  M.GRUBER   RAISED MENU-MAX-ITEMS FROM 100 TO 200     HD-1598
005200*            - BANQUET MENU PUSHED US OVER THE OLD LIMIT.         HD-1598
005300*  12/03/98  D.PRZYBYL  YEAR 2000 REVIEW - NO DATE FIELDS ON      Y2K-004
005400*            THIS PROGRAM OR ON FDMENU.CBL, NO CHANGE             Y2K-004
005500*            REQUIRED.  SIGNED OFF PER Y2K PROJECT BINDER.        Y2K-004
005600*  07/11/01  D.PRZYBYL  RECOMPILED UNDER RELEASE 4 RUN-TIME.      HD-2290
005700*            NO SOURCE CHANGE.                                    HD-2290
005800*-------------------------------------------------------------------
005900 
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. DEC-VAX-8810.
006300 OBJECT-COMPUTER. DEC-VAX-8810.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS MENU-ACTION-CLASS IS "A" THRU "Z".
006700 
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     COPY "SLMENU.CBL".
007100     COPY "SLCURTXN.CBL".
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500     COPY "FDMENU.CBL".
007600     COPY "FDCURTXN.CBL".
007700
007800 WORKING-STORAGE SECTION.
007900     COPY "WSMENUTB.CBL".
008000 
008100*-------------------------------------------------------------------
008200* LOCAL COPY OF THE ACTION CODE AND THE NEW-ITEM BUILD AREA.
008300* THE TWO ALTERNATE "TEXT" VIEWS ARE USED TO BLOCK-MOVE THE AREA
008400* TO SPACES IN ONE SHOT INSTEAD OF A MOVE PER FIELD - SAME TRICK
008500* USED IN THE ORDER-TOTALS WORK AREA OVER IN SALES-PROCESSING.
008600*-------------------------------------------------------------------
008700 01  W-MENU-ACTION-CODE             PIC X(04).
008800     88  MENU-ACTION-IS-ADD         VALUE "ADDM".
008900     88  MENU-ACTION-IS-REMOVE      VALUE "REMM".
009000     88  MENU-ACTION-IS-SEARCH-NAME VALUE "SRCN".
009100     88  MENU-ACTION-IS-SEARCH-CATG VALUE "SRCC".
009200 01  W-MENU-ACTION-CODE-ALT REDEFINES W-MENU-ACTION-CODE.
009300     05  W-MENU-ACTION-CHAR         OCCURS 4 TIMES PIC X.
009400
009500 01  W-NEW-MENU-LINE.
009600     05  W-NEW-NAME                 PIC X(22).
009700     05  W-NEW-CATEGORY             PIC X(12).
009800     05  W-NEW-PRICE                PIC 9(4)V99.
009900     05  FILLER                     PIC X(09).
010000 01  W-NEW-MENU-LINE-ALT REDEFINES W-NEW-MENU-LINE.
010100     05  W-NEW-MENU-LINE-TEXT       PIC X(49).
010200
010300 77  W-REMOVE-ITEM-NO               PIC 9(3)  COMP.
010400
010500 01  W-MENU-MSG-LINE                PIC X(70).
010600     88  W-NO-MESSAGE                VALUE SPACES.
010700 01  W-MENU-MSG-LINE-ALT REDEFINES W-MENU-MSG-LINE.
010800     05  W-MENU-MSG-CODE            PIC X(04).
010900     05  W-MENU-MSG-TEXT            PIC X(66).
011000
011100*-------------------------------------------------------------------
011200* W-TRANSACTION-RECORD IS THE COMMON "CURRENT CARD" AREA LOADED
011300* FROM THE CURR-TXN FILE - SEE 0100-MAIN-PROCESS.  NO LINKAGE
011400* SECTION, NO PROCEDURE DIVISION USING - THIS PROGRAM IS CALLED
011500* PLAIN, THE SAME AS EVERY OTHER SUBPROGRAM IN THIS SYSTEM.
011600*-------------------------------------------------------------------
011700     COPY "WSTRANCD.CBL".
011800
011900 PROCEDURE DIVISION.
012000
012100 0100-MAIN-PROCESS.
012200     MOVE SPACES TO W-MENU-MSG-LINE.
012300     OPEN INPUT CURRENT-TXN-FILE.
012400     READ CURRENT-TXN-FILE.
012500     CLOSE CURRENT-TXN-FILE.
012600     MOVE CT-TXN-CODE TO W-TXN-CODE.
012700     MOVE CT-TXN-ITEM-NO TO W-TXN-ITEM-NO.
012800     MOVE CT-TXN-QTY TO W-TXN-QTY.
012900     MOVE CT-TXN-AMOUNT TO W-TXN-AMOUNT.
013000     MOVE CT-TXN-NAME TO W-TXN-NAME.
013100     MOVE CT-TXN-CATEGORY TO W-TXN-CATEGORY.
013200     MOVE W-TXN-CODE TO W-MENU-ACTION-CODE.
013300     PERFORM 8100-LOAD-MENU-FILE THRU 8100-EXIT.
013400     IF MENU-ACTION-IS-ADD
013500         PERFORM 3100-ADD-MENU-ITEM THRU 3100-EXIT
013600     ELSE
013700     IF MENU-ACTION-IS-REMOVE
013800         PERFORM 3200-REMOVE-MENU-ITEM THRU 3200-EXIT
013900     ELSE
014000     IF MENU-ACTION-IS-SEARCH-NAME
014100         PERFORM 3300-SEARCH-BY-NAME THRU 3300-EXIT
014200     ELSE
014300     IF MENU-ACTION-IS-SEARCH-CATG
014400         PERFORM 3400-SEARCH-BY-CATEGORY THRU 3400-EXIT
014500     ELSE
014600         MOVE "MENU-MAINTENANCE CALLED WITH AN ACTION CODE IT DOES"
014700             TO W-MENU-MSG-LINE
014800         DISPLAY W-MENU-MSG-LINE.
014900     PERFORM 8200-SAVE-MENU-FILE THRU 8200-EXIT.
015000 0100-EXIT.
015100     EXIT PROGRAM.
015200     STOP RUN.
015300
015400* 3100-ADD-MENU-ITEM APPENDS ONE ENTRY TO THE BOTTOM OF THE TABLE.
015500* PER DP-0261 AND THE HD-1140 FIX, TIMES-ORDERED IS ALWAYS FORCED
015600* TO ZERO ON A NEW ITEM REGARDLESS OF WHAT CAME IN ON THE
015700* TRANSACTION RECORD.
015800 3100-ADD-MENU-ITEM.
015900     MOVE SPACES TO W-NEW-MENU-LINE.
016000     MOVE W-TXN-NAME TO W-NEW-NAME.
016100     MOVE W-TXN-CATEGORY TO W-NEW-CATEGORY.
016200     MOVE W-TXN-AMOUNT TO W-NEW-PRICE.
016300     IF MENU-TABLE-COUNT NOT LESS THAN MENU-MAX-ITEMS
016400         MOVE "MENU FILE IS FULL - ITEM NOT ADDED, SEE DP."
016500             TO W-MENU-MSG-LINE
016600         DISPLAY W-MENU-MSG-LINE
016700         GO TO 3100-EXIT.
016800     ADD 1 TO MENU-TABLE-COUNT.
016900     SET MT-IDX TO MENU-TABLE-COUNT.
017000     MOVE W-NEW-NAME TO MT-NAME (MT-IDX).
017100     MOVE W-NEW-CATEGORY TO MT-CATEGORY (MT-IDX).
017200     MOVE W-NEW-PRICE TO MT-PRICE (MT-IDX).
017300     MOVE ZERO TO MT-TIMES-ORDERED (MT-IDX).
017400 3100-EXIT.
017500     EXIT.
017600
017700* 3200-REMOVE-MENU-ITEM DROPS THE ENTRY AT W-TXN-ITEM-NO (THE
017800* 1-BASED LINE NUMBER FROM THE MENU LISTING) AND CLOSES THE GAP.
017900* SEE THE DP-0488 NOTE ABOVE - THE GAP MUST BE CLOSED EVEN WHEN
018000* THE ITEM REMOVED IS THE LAST ONE IN THE TABLE.
018100 3200-REMOVE-MENU-ITEM.
018200     MOVE W-TXN-ITEM-NO TO W-REMOVE-ITEM-NO.
018300     MOVE W-REMOVE-ITEM-NO TO W-MENU-ITEM-NO.
018400     PERFORM 8300-FIND-MENU-ITEM-BY-NUMBER THRU 8300-EXIT.
018500     IF MENU-ITEM-NOT-FOUND
018600         MOVE "INVALID NUMBER - ITEM NOT ON FILE, NOT REMOVED."
018700             TO W-MENU-MSG-LINE
018800         DISPLAY W-MENU-MSG-LINE
018900         GO TO 3200-EXIT.
019000     PERFORM 3210-CLOSE-MENU-TABLE-GAP THRU 3210-EXIT
019100         VARYING MT-IDX FROM W-REMOVE-ITEM-NO BY 1
019200         UNTIL MT-IDX NOT LESS THAN MENU-TABLE-COUNT.
019300     SUBTRACT 1 FROM MENU-TABLE-COUNT.
019400 3200-EXIT.
019500     EXIT.
019600
019700* 3300-SEARCH-BY-NAME (HD-1187) UPPERCASES THE INCOMING NAME AND
019800* LOOKS FOR THE FIRST CASE-INSENSITIVE EXACT MATCH IN THE TABLE.
019900 3300-SEARCH-BY-NAME.
020000     MOVE W-TXN-NAME TO W-SEARCH-NAME.
020100     INSPECT W-SEARCH-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
020200     PERFORM 8310-FIND-MENU-ITEM-BY-NAME THRU 8310-EXIT.
020300     IF FOUND-MENU-ITEM
020400         DISPLAY "FOUND - " MT-NAME (MT-IDX) " " MT-CATEGORY (MT-IDX)
020500             " " MT-PRICE (MT-IDX)
020600     ELSE
020700         MOVE "SEARCH BY NAME - NO MATCHING MENU ITEM ON FILE."
020800             TO W-MENU-MSG-LINE
020900         DISPLAY W-MENU-MSG-LINE.
021000 3300-EXIT.
021100     EXIT.
021200
021300* 3400-SEARCH-BY-CATEGORY (HD-1187) UPPERCASES THE INCOMING
021400* CATEGORY AND LISTS EVERY CASE-INSENSITIVE MATCH IN TABLE ORDER.
021500 3400-SEARCH-BY-CATEGORY.
021600     MOVE W-TXN-CATEGORY TO W-SEARCH-CATEGORY.
021700     INSPECT W-SEARCH-CATEGORY CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
021800     PERFORM 8320-LIST-MENU-ITEMS-BY-CATEGORY THRU 8320-EXIT.
021900     IF W-CATEGORY-MATCH-COUNT = ZERO
022000         MOVE "SEARCH BY CATEGORY - NO MATCHING MENU ITEMS ON FILE."
022100             TO W-MENU-MSG-LINE
022200         DISPLAY W-MENU-MSG-LINE.
022300 3400-EXIT.
022400     EXIT.
022500 
022600 3210-CLOSE-MENU-TABLE-GAP.
022700     MOVE MT-NAME (MT-IDX + 1) TO MT-NAME (MT-IDX).
022800     MOVE MT-CATEGORY (MT-IDX + 1) TO MT-CATEGORY (MT-IDX).
022900     MOVE MT-PRICE (MT-IDX + 1) TO MT-PRICE (MT-IDX).
023000     MOVE MT-TIMES-ORDERED (MT-IDX + 1) TO MT-TIMES-ORDERED (MT-IDX).
023100 3210-EXIT.
023200     EXIT.
023300 
023400     COPY "PL-MENU-IO.CBL".
