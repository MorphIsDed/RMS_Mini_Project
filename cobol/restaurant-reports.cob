000100*-------------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RESTAURANT-REPORTS.
000400 AUTHOR. J. FENN.
000500 INSTALLATION. COASTVIEW DATA SERVICES.
000600 DATE-WRITTEN. 05/03/88.
000700 DATE-COMPILED.
000800 SECURITY. PORTSIDE GRILLE INC - RESTRICTED - SEE DP MANAGER.
000900*-------------------------------------------------------------------
001000* RESTAURANT-REPORTS
001100*
001200* READS THE MENU MASTER AND THE SALES LEDGER AS THEY STAND AFTER
001300* THE TRANSACTION RUN AND PRINTS SIX LISTINGS TO THE REPORT FILE -
001400* MENU LISTING (PLAIN AND DETAIL), ALL ORDERS, UNPAID ORDERS, THE
001500* SALES SUMMARY AND REVENUE BY CATEGORY.  CALLED ONCE BY
001600* RESTAURANT-SYSTEM AFTER EVERY TRANSACTION ON THE CARD FILE HAS
001700* BEEN APPLIED.  NEITHER FILE IS CHANGED BY THIS PROGRAM.
001800*-------------------------------------------------------------------
001900* CHANGE LOG.
002000*-------------------------------------------------------------------
002100*  05/03/88  J.FENN     ORIGINAL PROGRAM, REQUEST DP-0261.        DP-0261 
002200*  09/08/88  J.FENN     ITEM NAME COLUMN WIDENED TO MATCH THE     DP-0314 
002300*            X(22) CHANGE ON THE MENU FILE.                       DP-0314 
002400*  06/14/91  J.FENN     REVENUE-BY-CATEGORY REPORT ADDED PER      DP-0553 
002500*            OWNER REQUEST - SEE 4600-PRINT-REVENUE-BY-CATEGORY.  DP-0553 
002600*  11/02/93  M.GRUBER   SALES SUMMARY WAS COUNTING QUANTITY       HD-1140 
002700*            ORDERED INTO "ITEMS SOLD" INSTEAD OF LINE COUNT -    HD-1140 
002800*            CORRECTED IN 4520-ADD-PAID-ORDER AND                 HD-1140 
002900*            4530-ADD-UNPAID-ORDER TO MATCH THE OWNER'S DEFINITIONHD-1140 
003000*  03/22/95  M.GRUBER   DISCOUNT GIVEN LINE SUPPRESSED ON THE     HD-1390 
003100*            SUMMARY WHEN ZERO - OWNER DID NOT WANT TO SEE        HD-1390 
003200*            "$0.00" EVERY RUN.                                   HD-1390 
003300*  08/19/96  M.GRUBER   CATEGORY TABLE RAISED FROM 20 TO 30 TO    HD-1598 
003400*            MATCH THE BANQUET MENU EXPANSION.                    HD-1598 
003500*  12/03/98  D.PRZYBYL  YEAR 2000 REVIEW - NO DATE FIELDS ON THIS Y2K-004 
003600*            PROGRAM, NO CHANGE REQUIRED.                         Y2K-004 
003700*  07/11/01  D.PRZYBYL  RECOMPILED UNDER RELEASE 4 RUN-TIME.      HD-2290 
003800*            NO SOURCE CHANGE.                                    HD-2290 
003900*-------------------------------------------------------------------
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. DEC-VAX-8810.
004400 OBJECT-COMPUTER. DEC-VAX-8810.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS REPORT-LINE-CLASS IS "A" THRU "Z".
004800 
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     COPY "SLMENU.CBL".
005200     COPY "SLSALES.CBL".
005300     COPY "SLREPT.CBL".
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700     COPY "FDMENU.CBL".
005800     COPY "FDSALES.CBL".
005900     COPY "FDREPT.CBL".
006000 
006100 WORKING-STORAGE SECTION.
006200     COPY "WSMENUTB.CBL".
006300     COPY "WSSALETB.CBL".
006400 
006500*-------------------------------------------------------------------
006600* CATEGORY BUCKET TABLE FOR 4600-PRINT-REVENUE-BY-CATEGORY.
006700* CATEGORIES ARE ADDED TO THE TABLE IN THE ORDER THEY ARE FIRST
006800* SEEN ON A PAID ORDER LINE - NOT SORTED, NOT ALPHABETIC.
006900*-------------------------------------------------------------------
007000 01  W-CATEGORY-TABLE.
007100     05  W-CATEGORY-ENTRY OCCURS 30 TIMES INDEXED BY CT-IDX.
007200         10  CT-NAME                   PIC X(12).
007300         10  CT-REVENUE                PIC S9(7)V99.
007400         10  FILLER                    PIC X(05).
007500 
007600 77  W-CATEGORY-COUNT                 PIC 9(3)  COMP.
007700 77  W-CATEGORY-MAX                   PIC 9(3)  COMP  VALUE 30.
007800 
007900 01  W-CATEGORY-FOUND-SW              PIC X.
008000     88  CATEGORY-FOUND                VALUE "Y".
008100     88  CATEGORY-NOT-FOUND            VALUE "N".
008200 
008300*-------------------------------------------------------------------
008400* SALES SUMMARY ACCUMULATORS.  THE ALTERNATE TEXT VIEW CLEARS ALL
008500* FIVE COUNTERS IN ONE MOVE AT THE TOP OF 4500-PRINT-SALES-SUMMARY.
008600*-------------------------------------------------------------------
008700 01  W-SUMMARY-COUNTS.
008800     05  W-TOTAL-ORDERS              PIC 9(5)  COMP.
008900     05  W-COMPLETED-ORDERS          PIC 9(5)  COMP.
009000     05  W-UNPAID-ORDERS             PIC 9(5)  COMP.
009100     05  W-CANCELLED-ORDERS          PIC 9(5)  COMP.
009200     05  W-TOTAL-ITEMS-SOLD          PIC 9(5)  COMP.
009300     05  FILLER                       PIC X(04).
009400 01  W-SUMMARY-COUNTS-ALT REDEFINES W-SUMMARY-COUNTS.
009500     05  W-SUMMARY-COUNTS-TEXT       PIC X(24).
009600 
009700 77  W-TOTAL-REVENUE                  PIC S9(7)V99.
009800 77  W-TOTAL-DISCOUNT-GIVEN           PIC S9(7)V99.
009900 
010000*-------------------------------------------------------------------
010100* RUNNING TOTALS FOR THE ORDER CURRENTLY BEING PRINTED OR
010200* SUMMARIZED - RESET BY THE CALLER BEFORE THE LINE LOOP RUNS.
010300*-------------------------------------------------------------------
010400 01  W-ORDER-TOTALS-WORK.
010500     05  W-ORIG-TOTAL-WORK            PIC S9(7)V99.
010600     05  W-DISC-TOTAL-WORK            PIC S9(7)V99.
010700     05  FILLER                        PIC X(04).
010800 
010900 01  W-PRINT-LINE                     PIC X(80).
011000 
011100 01  W-REPORT-EDIT-FIELDS.
011200     05  W-LINE-NO-EDIT               PIC ZZ9.
011300     05  W-ORDER-ID-EDIT               PIC ZZZZ9.
011400     05  W-QTY-EDIT                    PIC ZZ9.
011500     05  W-TIMES-EDIT                  PIC ZZZZ9.
011600     05  W-DISC-EDIT                   PIC ZZ9.99.
011700     05  W-PRICE-EDIT                  PIC $,$$9.99.
011800     05  W-AMOUNT-EDIT                 PIC $$$,$$9.99.
011900     05  FILLER                        PIC X(10).
012000 
012100 PROCEDURE DIVISION.
012200 
012300 0100-MAIN-PROCESS.
012400     PERFORM 8100-LOAD-MENU-FILE THRU 8100-EXIT.
012500     PERFORM 8400-LOAD-SALES-FILE THRU 8400-EXIT.
012600     OPEN OUTPUT REPORT-FILE.
012700     PERFORM 4100-PRINT-MENU-LISTING THRU 4100-EXIT.
012800     PERFORM 4200-PRINT-MENU-DETAIL THRU 4200-EXIT.
012900     PERFORM 4300-PRINT-ALL-ORDERS THRU 4300-EXIT.
013000     PERFORM 4400-PRINT-UNPAID-ORDERS THRU 4400-EXIT.
013100     PERFORM 4500-PRINT-SALES-SUMMARY THRU 4500-EXIT.
013200     PERFORM 4600-PRINT-REVENUE-BY-CATEGORY THRU 4600-EXIT.
013300     CLOSE REPORT-FILE.
013400 0100-EXIT.
013500     EXIT PROGRAM.
013600     STOP RUN.
013700 
013800* 4100-PRINT-MENU-LISTING - PLAIN LISTING: #, NAME, CATEGORY, PRICE.
013900 4100-PRINT-MENU-LISTING.
014000     MOVE SPACES TO W-PRINT-LINE.
014100     MOVE "MENU LISTING" TO W-PRINT-LINE.
014200     WRITE REPORT-LINE FROM W-PRINT-LINE.
014300     MOVE SPACES TO W-PRINT-LINE.
014400     MOVE "  #  NAME                    CATEGORY        PRICE"
014500         TO W-PRINT-LINE.
014600     WRITE REPORT-LINE FROM W-PRINT-LINE.
014700     PERFORM 4110-PRINT-ONE-MENU-LINE THRU 4110-EXIT
014800         VARYING MT-IDX FROM 1 BY 1
014900         UNTIL MT-IDX > MENU-TABLE-COUNT.
015000 4100-EXIT.
015100     EXIT.
015200 
015300 4110-PRINT-ONE-MENU-LINE.
015400     MOVE SPACES TO W-PRINT-LINE.
015500     MOVE MT-IDX TO W-LINE-NO-EDIT.
015600     MOVE MT-PRICE (MT-IDX) TO W-PRICE-EDIT.
015700     STRING W-LINE-NO-EDIT    DELIMITED BY SIZE
015800            "  "               DELIMITED BY SIZE
015900            MT-NAME (MT-IDX)   DELIMITED BY SIZE
016000            " "                DELIMITED BY SIZE
016100            MT-CATEGORY (MT-IDX) DELIMITED BY SIZE
016200            " "                DELIMITED BY SIZE
016300            W-PRICE-EDIT      DELIMITED BY SIZE
016400         INTO W-PRINT-LINE.
016500     WRITE REPORT-LINE FROM W-PRINT-LINE.
016600 4110-EXIT.
016700     EXIT.
016800 
016900* 4200-PRINT-MENU-DETAIL - SAME LISTING WITH "ORDERED N TIMES".
017000 4200-PRINT-MENU-DETAIL.
017100     MOVE SPACES TO W-PRINT-LINE.
017200     MOVE "MENU LISTING - DETAIL" TO W-PRINT-LINE.
017300     WRITE REPORT-LINE FROM W-PRINT-LINE.
017400     PERFORM 4210-PRINT-ONE-DETAIL-LINE THRU 4210-EXIT
017500         VARYING MT-IDX FROM 1 BY 1
017600         UNTIL MT-IDX > MENU-TABLE-COUNT.
017700 4200-EXIT.
017800     EXIT.
017900 
018000 4210-PRINT-ONE-DETAIL-LINE.
018100     MOVE SPACES TO W-PRINT-LINE.
018200     MOVE MT-IDX TO W-LINE-NO-EDIT.
018300     MOVE MT-PRICE (MT-IDX) TO W-PRICE-EDIT.
018400     MOVE MT-TIMES-ORDERED (MT-IDX) TO W-TIMES-EDIT.
018500     STRING W-LINE-NO-EDIT      DELIMITED BY SIZE
018600            "  "                 DELIMITED BY SIZE
018700            MT-NAME (MT-IDX)     DELIMITED BY SIZE
018800            " "                  DELIMITED BY SIZE
018900            MT-CATEGORY (MT-IDX) DELIMITED BY SIZE
019000            " "                  DELIMITED BY SIZE
019100            W-PRICE-EDIT        DELIMITED BY SIZE
019200            "  ORDERED "         DELIMITED BY SIZE
019300            W-TIMES-EDIT        DELIMITED BY SIZE
019400            " TIMES"             DELIMITED BY SIZE
019500         INTO W-PRINT-LINE.
019600     WRITE REPORT-LINE FROM W-PRINT-LINE.
019700 4210-EXIT.
019800     EXIT.
019900 
020000* 4300-PRINT-ALL-ORDERS - EVERY ORDER ON THE LEDGER, IN FILE ORDER.
020100 4300-PRINT-ALL-ORDERS.
020200     MOVE SPACES TO W-PRINT-LINE.
020300     MOVE "ORDER LISTING - ALL ORDERS" TO W-PRINT-LINE.
020400     WRITE REPORT-LINE FROM W-PRINT-LINE.
020500     PERFORM 4310-PRINT-ONE-ORDER THRU 4310-EXIT
020600         VARYING SO-IDX FROM 1 BY 1
020700         UNTIL SO-IDX > SALES-ORDER-COUNT.
020800 4300-EXIT.
020900     EXIT.
021000 
021100* 4400-PRINT-UNPAID-ORDERS - ONLY THE OPEN (UNPAID, ACTIVE) ORDERS.
021200 4400-PRINT-UNPAID-ORDERS.
021300     MOVE SPACES TO W-PRINT-LINE.
021400     MOVE "ORDER LISTING - UNPAID ORDERS" TO W-PRINT-LINE.
021500     WRITE REPORT-LINE FROM W-PRINT-LINE.
021600     PERFORM 4410-PRINT-IF-UNPAID THRU 4410-EXIT
021700         VARYING SO-IDX FROM 1 BY 1
021800         UNTIL SO-IDX > SALES-ORDER-COUNT.
021900 4400-EXIT.
022000     EXIT.
022100 
022200 4410-PRINT-IF-UNPAID.
022300     IF SO-IS-UNPAID (SO-IDX) AND SO-IS-ACTIVE (SO-IDX)
022400         PERFORM 4310-PRINT-ONE-ORDER THRU 4310-EXIT.
022500 4410-EXIT.
022600     EXIT.
022700 
022800* 4310-PRINT-ONE-ORDER PRINTS THE HEADER LINE, THEN EACH LINE ITEM,
022900* THEN SUBTOTAL/TOTAL AND STATUS.  A CANCELLED ORDER HAS NO LINES
023000* LEFT ON FILE (3600-CANCEL-ORDER EMPTIED THEM) SO IT PRINTS ONLY
023100* THE "[CANCELLED]" MARKER.
023200 4310-PRINT-ONE-ORDER.
023300     MOVE SPACES TO W-PRINT-LINE.
023400     MOVE SO-ORDER-ID (SO-IDX) TO W-ORDER-ID-EDIT.
023500     IF SO-IS-CANCELLED (SO-IDX)
023600         STRING "ORDER # " DELIMITED BY SIZE
023700                W-ORDER-ID-EDIT DELIMITED BY SIZE
023800                "  [CANCELLED]" DELIMITED BY SIZE
023900             INTO W-PRINT-LINE
024000         WRITE REPORT-LINE FROM W-PRINT-LINE
024100         GO TO 4310-EXIT.
024200     STRING "ORDER # " DELIMITED BY SIZE
024300            W-ORDER-ID-EDIT DELIMITED BY SIZE
024400         INTO W-PRINT-LINE.
024500     WRITE REPORT-LINE FROM W-PRINT-LINE.
024600     MOVE ZERO TO W-ORDER-TOTALS-WORK.
024700     PERFORM 4320-PRINT-ONE-LINE-ITEM THRU 4320-EXIT
024800         VARYING SL-IDX FROM 1 BY 1
024900         UNTIL SL-IDX > SO-LINE-COUNT (SO-IDX).
025000     IF W-ORIG-TOTAL-WORK GREATER THAN W-DISC-TOTAL-WORK
025100         MOVE W-ORIG-TOTAL-WORK TO W-AMOUNT-EDIT
025200         MOVE SPACES TO W-PRINT-LINE
025300         STRING "  SUBTOTAL " DELIMITED BY SIZE
025400                W-AMOUNT-EDIT DELIMITED BY SIZE
025500             INTO W-PRINT-LINE
025600         WRITE REPORT-LINE FROM W-PRINT-LINE.
025700     MOVE W-DISC-TOTAL-WORK TO W-AMOUNT-EDIT.
025800     MOVE SPACES TO W-PRINT-LINE.
025900     IF SO-IS-PAID (SO-IDX)
026000         STRING "  TOTAL " DELIMITED BY SIZE
026100                W-AMOUNT-EDIT DELIMITED BY SIZE
026200                "  PAID" DELIMITED BY SIZE
026300             INTO W-PRINT-LINE
026400     ELSE
026500         STRING "  TOTAL " DELIMITED BY SIZE
026600                W-AMOUNT-EDIT DELIMITED BY SIZE
026700                "  UNPAID" DELIMITED BY SIZE
026800             INTO W-PRINT-LINE.
026900     WRITE REPORT-LINE FROM W-PRINT-LINE.
027000 4310-EXIT.
027100     EXIT.
027200 
027300 4320-PRINT-ONE-LINE-ITEM.
027400     MOVE SO-LINE-PRICE (SO-IDX, SL-IDX) TO W-LINE-PRICE.
027500     MOVE SO-LINE-QTY (SO-IDX, SL-IDX) TO W-LINE-QTY.
027600     MOVE SO-LINE-DISC-PCT (SO-IDX, SL-IDX) TO W-LINE-DISC-PCT.
027700     PERFORM 8600-COMPUTE-LINE-SUBTOTALS THRU 8600-EXIT.
027800     ADD W-LINE-ORIGINAL-SUBTOTAL TO W-ORIG-TOTAL-WORK.
027900     ADD W-LINE-SUBTOTAL TO W-DISC-TOTAL-WORK.
028000     MOVE SPACES TO W-PRINT-LINE.
028100     MOVE SO-LINE-QTY (SO-IDX, SL-IDX) TO W-QTY-EDIT.
028200     MOVE SO-LINE-PRICE (SO-IDX, SL-IDX) TO W-PRICE-EDIT.
028300     MOVE W-LINE-SUBTOTAL TO W-AMOUNT-EDIT.
028400     IF SO-LINE-DISC-PCT (SO-IDX, SL-IDX) GREATER THAN ZERO
028500         MOVE SO-LINE-DISC-PCT (SO-IDX, SL-IDX) TO W-DISC-EDIT
028600         STRING "    Q" DELIMITED BY SIZE
028700                W-QTY-EDIT DELIMITED BY SIZE
028800                " " DELIMITED BY SIZE
028900                SO-LINE-NAME (SO-IDX, SL-IDX) DELIMITED BY SIZE
029000                " @ " DELIMITED BY SIZE
029100                W-PRICE-EDIT DELIMITED BY SIZE
029200                " = " DELIMITED BY SIZE
029300                W-AMOUNT-EDIT DELIMITED BY SIZE
029400                " (" DELIMITED BY SIZE
029500                W-DISC-EDIT DELIMITED BY SIZE
029600                "% OFF)" DELIMITED BY SIZE
029700             INTO W-PRINT-LINE
029800     ELSE
029900         STRING "    Q" DELIMITED BY SIZE
030000                W-QTY-EDIT DELIMITED BY SIZE
030100                " " DELIMITED BY SIZE
030200                SO-LINE-NAME (SO-IDX, SL-IDX) DELIMITED BY SIZE
030300                " @ " DELIMITED BY SIZE
030400                W-PRICE-EDIT DELIMITED BY SIZE
030500                " = " DELIMITED BY SIZE
030600                W-AMOUNT-EDIT DELIMITED BY SIZE
030700             INTO W-PRINT-LINE.
030800     WRITE REPORT-LINE FROM W-PRINT-LINE.
030900 4320-EXIT.
031000     EXIT.
031100 
031200* 4500-PRINT-SALES-SUMMARY - NO CONTROL BREAKS, ONE PASS OVER THE
031300* ORDER TABLE.  "ITEMS SOLD" IS THE NUMBER OF LINES ON PAID AND
031400* UNPAID ORDERS, NOT THE SUM OF QUANTITIES (SEE HD-1140).
031500 4500-PRINT-SALES-SUMMARY.
031600     MOVE ZERO TO W-SUMMARY-COUNTS.
031700     MOVE ZERO TO W-TOTAL-REVENUE.
031800     MOVE ZERO TO W-TOTAL-DISCOUNT-GIVEN.
031900     PERFORM 4510-SUMMARIZE-ONE-ORDER THRU 4510-EXIT
032000         VARYING SO-IDX FROM 1 BY 1
032100         UNTIL SO-IDX > SALES-ORDER-COUNT.
032200     MOVE SPACES TO W-PRINT-LINE.
032300     MOVE "SALES SUMMARY" TO W-PRINT-LINE.
032400     WRITE REPORT-LINE FROM W-PRINT-LINE.
032500     MOVE SPACES TO W-PRINT-LINE.
032600     MOVE W-TOTAL-ORDERS TO W-ORDER-ID-EDIT.
032700     STRING "  TOTAL ORDERS    " DELIMITED BY SIZE
032800            W-ORDER-ID-EDIT DELIMITED BY SIZE
032900         INTO W-PRINT-LINE.
033000     WRITE REPORT-LINE FROM W-PRINT-LINE.
033100     MOVE SPACES TO W-PRINT-LINE.
033200     MOVE W-COMPLETED-ORDERS TO W-ORDER-ID-EDIT.
033300     STRING "  COMPLETED       " DELIMITED BY SIZE
033400            W-ORDER-ID-EDIT DELIMITED BY SIZE
033500         INTO W-PRINT-LINE.
033600     WRITE REPORT-LINE FROM W-PRINT-LINE.
033700     MOVE SPACES TO W-PRINT-LINE.
033800     MOVE W-UNPAID-ORDERS TO W-ORDER-ID-EDIT.
033900     STRING "  UNPAID          " DELIMITED BY SIZE
034000            W-ORDER-ID-EDIT DELIMITED BY SIZE
034100         INTO W-PRINT-LINE.
034200     WRITE REPORT-LINE FROM W-PRINT-LINE.
034300     MOVE SPACES TO W-PRINT-LINE.
034400     MOVE W-CANCELLED-ORDERS TO W-ORDER-ID-EDIT.
034500     STRING "  CANCELLED       " DELIMITED BY SIZE
034600            W-ORDER-ID-EDIT DELIMITED BY SIZE
034700         INTO W-PRINT-LINE.
034800     WRITE REPORT-LINE FROM W-PRINT-LINE.
034900     MOVE SPACES TO W-PRINT-LINE.
035000     MOVE W-TOTAL-ITEMS-SOLD TO W-ORDER-ID-EDIT.
035100     STRING "  TOTAL ITEMS SOLD" DELIMITED BY SIZE
035200            W-ORDER-ID-EDIT DELIMITED BY SIZE
035300         INTO W-PRINT-LINE.
035400     WRITE REPORT-LINE FROM W-PRINT-LINE.
035500     MOVE SPACES TO W-PRINT-LINE.
035600     MOVE W-TOTAL-REVENUE TO W-AMOUNT-EDIT.
035700     STRING "  REVENUE         " DELIMITED BY SIZE
035800            W-AMOUNT-EDIT DELIMITED BY SIZE
035900         INTO W-PRINT-LINE.
036000     WRITE REPORT-LINE FROM W-PRINT-LINE.
036100     IF W-TOTAL-DISCOUNT-GIVEN GREATER THAN ZERO
036200         MOVE SPACES TO W-PRINT-LINE
036300         MOVE W-TOTAL-DISCOUNT-GIVEN TO W-AMOUNT-EDIT
036400         STRING "  DISCOUNT GIVEN  " DELIMITED BY SIZE
036500                W-AMOUNT-EDIT DELIMITED BY SIZE
036600             INTO W-PRINT-LINE
036700         WRITE REPORT-LINE FROM W-PRINT-LINE.
036800 4500-EXIT.
036900     EXIT.
037000 
037100 4510-SUMMARIZE-ONE-ORDER.
037200     ADD 1 TO W-TOTAL-ORDERS.
037300     IF SO-IS-CANCELLED (SO-IDX)
037400         ADD 1 TO W-CANCELLED-ORDERS
037500         GO TO 4510-EXIT.
037600     IF SO-IS-PAID (SO-IDX)
037700         PERFORM 4520-ADD-PAID-ORDER THRU 4520-EXIT
037800     ELSE
037900         ADD 1 TO W-UNPAID-ORDERS
038000         ADD SO-LINE-COUNT (SO-IDX) TO W-TOTAL-ITEMS-SOLD.
038100 4510-EXIT.
038200     EXIT.
038300 
038400 4520-ADD-PAID-ORDER.
038500     ADD 1 TO W-COMPLETED-ORDERS.
038600     ADD SO-LINE-COUNT (SO-IDX) TO W-TOTAL-ITEMS-SOLD.
038700     MOVE ZERO TO W-ORDER-TOTALS-WORK.
038800     PERFORM 4530-ADD-LINE-TO-ORDER-TOTALS THRU 4530-EXIT
038900         VARYING SL-IDX FROM 1 BY 1
039000         UNTIL SL-IDX > SO-LINE-COUNT (SO-IDX).
039100     ADD W-DISC-TOTAL-WORK TO W-TOTAL-REVENUE.
039200     ADD W-ORIG-TOTAL-WORK TO W-TOTAL-DISCOUNT-GIVEN.
039300     SUBTRACT W-DISC-TOTAL-WORK FROM W-TOTAL-DISCOUNT-GIVEN.
039400 4520-EXIT.
039500     EXIT.
039600 
039700 4530-ADD-LINE-TO-ORDER-TOTALS.
039800     MOVE SO-LINE-PRICE (SO-IDX, SL-IDX) TO W-LINE-PRICE.
039900     MOVE SO-LINE-QTY (SO-IDX, SL-IDX) TO W-LINE-QTY.
040000     MOVE SO-LINE-DISC-PCT (SO-IDX, SL-IDX) TO W-LINE-DISC-PCT.
040100     PERFORM 8600-COMPUTE-LINE-SUBTOTALS THRU 8600-EXIT.
040200     ADD W-LINE-ORIGINAL-SUBTOTAL TO W-ORIG-TOTAL-WORK.
040300     ADD W-LINE-SUBTOTAL TO W-DISC-TOTAL-WORK.
040400 4530-EXIT.
040500     EXIT.
040600 
040700* 4600-PRINT-REVENUE-BY-CATEGORY - PAID ORDERS ONLY.  CATEGORIES
040800* ARE BUCKETED IN W-CATEGORY-TABLE IN THE ORDER FIRST SEEN.
040900 4600-PRINT-REVENUE-BY-CATEGORY.
041000     MOVE ZERO TO W-CATEGORY-COUNT.
041100     PERFORM 4610-BUCKET-ONE-ORDER THRU 4610-EXIT
041200         VARYING SO-IDX FROM 1 BY 1
041300         UNTIL SO-IDX > SALES-ORDER-COUNT.
041400     MOVE SPACES TO W-PRINT-LINE.
041500     MOVE "REVENUE BY CATEGORY" TO W-PRINT-LINE.
041600     WRITE REPORT-LINE FROM W-PRINT-LINE.
041700     IF W-CATEGORY-COUNT = ZERO
041800         MOVE SPACES TO W-PRINT-LINE
041900         MOVE "  NO REVENUE DATA YET" TO W-PRINT-LINE
042000         WRITE REPORT-LINE FROM W-PRINT-LINE
042100         GO TO 4600-EXIT.
042200     PERFORM 4620-PRINT-ONE-CATEGORY THRU 4620-EXIT
042300         VARYING CT-IDX FROM 1 BY 1
042400         UNTIL CT-IDX > W-CATEGORY-COUNT.
042500 4600-EXIT.
042600     EXIT.
042700 
042800 4610-BUCKET-ONE-ORDER.
042900     IF SO-IS-PAID (SO-IDX)
043000         PERFORM 4630-BUCKET-ONE-LINE THRU 4630-EXIT
043100             VARYING SL-IDX FROM 1 BY 1
043200             UNTIL SL-IDX > SO-LINE-COUNT (SO-IDX).
043300 4610-EXIT.
043400     EXIT.
043500 
043600 4630-BUCKET-ONE-LINE.
043700     MOVE SO-LINE-PRICE (SO-IDX, SL-IDX) TO W-LINE-PRICE.
043800     MOVE SO-LINE-QTY (SO-IDX, SL-IDX) TO W-LINE-QTY.
043900     MOVE SO-LINE-DISC-PCT (SO-IDX, SL-IDX) TO W-LINE-DISC-PCT.
044000     PERFORM 8600-COMPUTE-LINE-SUBTOTALS THRU 8600-EXIT.
044100     MOVE "N" TO W-CATEGORY-FOUND-SW.
044200     PERFORM 4640-FIND-CATEGORY THRU 4640-EXIT
044300         VARYING CT-IDX FROM 1 BY 1
044400         UNTIL CT-IDX > W-CATEGORY-COUNT OR CATEGORY-FOUND.
044500     IF CATEGORY-NOT-FOUND
044600         IF W-CATEGORY-COUNT LESS THAN W-CATEGORY-MAX
044700             ADD 1 TO W-CATEGORY-COUNT
044800             SET CT-IDX TO W-CATEGORY-COUNT
044900             MOVE SO-LINE-CATEGORY (SO-IDX, SL-IDX) TO CT-NAME (CT-IDX)
045000             MOVE ZERO TO CT-REVENUE (CT-IDX).
045100     ADD W-LINE-SUBTOTAL TO CT-REVENUE (CT-IDX).
045200 4630-EXIT.
045300     EXIT.
045400 
045500 4640-FIND-CATEGORY.
045600     IF CT-NAME (CT-IDX) = SO-LINE-CATEGORY (SO-IDX, SL-IDX)
045700         MOVE "Y" TO W-CATEGORY-FOUND-SW.
045800 4640-EXIT.
045900     EXIT.
046000 
046100 4620-PRINT-ONE-CATEGORY.
046200     MOVE SPACES TO W-PRINT-LINE.
046300     MOVE CT-REVENUE (CT-IDX) TO W-AMOUNT-EDIT.
046400     STRING CT-NAME (CT-IDX) DELIMITED BY SIZE
046500            "  " DELIMITED BY SIZE
046600            W-AMOUNT-EDIT DELIMITED BY SIZE
046700         INTO W-PRINT-LINE.
046800     WRITE REPORT-LINE FROM W-PRINT-LINE.
046900 4620-EXIT.
047000     EXIT.
047100 
047200     COPY "PL-MENU-IO.CBL".
047300     COPY "PL-SALES-IO.CBL".
047400     COPY "PL-LINE-AMOUNTS.CBL".
