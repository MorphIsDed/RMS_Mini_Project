000100*-------------------------------------------------------------------
000200* PL-LINE-AMOUNTS.CBL
000300* 8600-COMPUTE-LINE-SUBTOTALS - ONE ORDER LINE'S ORIGINAL AND
000400* DISCOUNTED SUBTOTAL.  CALLER MOVES THE LINE'S PRICE/QTY/DISCOUNT
000500* INTO W-LINE-PRICE, W-LINE-QTY AND W-LINE-DISC-PCT FIRST.
000600* ROUNDED GIVES STANDARD COMMERCIAL (ROUND-HALF-UP) ROUNDING ON
000700* THE DISCOUNT FRACTION OF A CENT.
000800*-------------------------------------------------------------------
000900 8600-COMPUTE-LINE-SUBTOTALS.
001000     COMPUTE W-LINE-ORIGINAL-SUBTOTAL ROUNDED =
001100         W-LINE-PRICE * W-LINE-QTY.
001200     COMPUTE W-LINE-SUBTOTAL ROUNDED =
001300         W-LINE-ORIGINAL-SUBTOTAL -
001400         (W-LINE-ORIGINAL-SUBTOTAL * W-LINE-DISC-PCT / 100).
001500 8600-EXIT.
001600     EXIT.
