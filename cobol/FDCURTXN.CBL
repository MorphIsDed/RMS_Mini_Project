000100*-------------------------------------------------------------------
000200* FDCURTXN.CBL
000300* RECORD LAYOUT FOR THE CURRENT-TRANSACTION HANDOFF FILE.  SAME
000400* FIELDS AS TRANSACTION-RECORD IN FDTRANS.CBL, UNDER THE CT- PREFIX
000500* SO BOTH LAYOUTS CAN BE COPIED INTO RESTAURANT-SYSTEM'S FILE
000600* SECTION TOGETHER WITHOUT A DUPLICATE DATA-NAME.
000700*-------------------------------------------------------------------
000800 FD  CURRENT-TXN-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 
001100 01  CURRENT-TXN-RECORD.
001200     05  CT-TXN-CODE                   PIC X(04).
001300     05  CT-TXN-ITEM-NO                PIC 9(03).
001400     05  CT-TXN-QTY                    PIC 9(03).
001500     05  CT-TXN-AMOUNT                 PIC 9(03)V99.
001600     05  CT-TXN-NAME                   PIC X(22).
001700     05  CT-TXN-CATEGORY               PIC X(12).
001800     05  FILLER                        PIC X(04).
