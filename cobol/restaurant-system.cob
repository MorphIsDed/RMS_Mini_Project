000100*-------------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RESTAURANT-SYSTEM.
000400 AUTHOR. T. ORTIZ.
000500 INSTALLATION. COASTVIEW DATA SERVICES.
000600 DATE-WRITTEN. 04/05/88.
000700 DATE-COMPILED.
000800 SECURITY. PORTSIDE GRILLE INC - RESTRICTED - SEE DP MANAGER.
000900*-------------------------------------------------------------------
001000* RESTAURANT-SYSTEM
001100*
001200* NIGHTLY BATCH DRIVER FOR THE PORTSIDE GRILLE MENU AND SALES
001300* SYSTEM.  READS THE OPERATOR TRANSACTION FILE ONE CARD AT A
001400* TIME AND CALLS MENU-MAINTENANCE OR SALES-PROCESSING TO APPLY
001500* IT, THEN CALLS RESTAURANT-REPORTS ONCE AT THE END TO PRINT THE
001600* MENU, ORDER AND SALES LISTINGS.  THIS PROGRAM DOES NOT OPEN THE
001700* MENU OR SALES FILES ITSELF - EACH CALLED PROGRAM OPENS, REWRITES
001800* AND CLOSES THEM ON ITS OWN, THE SAME WAY EACH ONE IS LEFT TO OPEN
001900* AND CLOSE ITS OWN MENU OR SALES MASTER WITHOUT BEING TOLD TO.
002000*
002100* REPLACES THE OLD COUNTER-TOP TERMINAL MENU (NEW ORDER, ADD ITEM,
002200* REMOVE ITEM, DISCOUNT, PAY, CANCEL, ADD MENU ITEM, REMOVE MENU
002300* ITEM, REPORTS, QUIT) WITH AN OVERNIGHT CARD RUN - THE OPERATOR'S
002400* ACTIONS DURING THE DAY ARE KEYED TO TRANS-DATA AS THEY HAPPEN
002500* AND THIS PROGRAM APPLIES THE WHOLE BATCH AFTER CLOSING.
002600*-------------------------------------------------------------------
002700* CHANGE LOG.
002800*-------------------------------------------------------------------
002900*  04/05/88  T.ORTIZ    ORIGINAL PROGRAM, REQUEST DP-0261 - DROVE DP-0261 
003000*            AN INTERACTIVE MENU FROM THE OPERATOR'S TERMINAL.    DP-0261 
003100*  02/19/90  J.FENN     CONVERTED FROM THE TERMINAL MENU TO A     DP-0502 
003200*            TRANSACTION-CARD BATCH RUN PER OWNER REQUEST - THE   DP-0502 
003300*            COUNTER STAFF WANTED A REGISTER TAPE, NOT A TERMINAL DP-0502 
003400*            PROMPT, SO THE DAY'S ACTIONS ARE NOW KEYED TO        DP-0502 
003500*            TRANS-DATA AS THEY HAPPEN AND RUN OVERNIGHT.         DP-0502 
003600*  11/02/93  M.GRUBER   BAD TRANSACTION CODES ON THE CARD FILE    HD-1140
003700*            WERE ABENDING THE RUN - NOW LOGGED AND SKIPPED, SEE  HD-1140
003800*            2200-REJECT-TRANSACTION.                             HD-1140
003900*  09/14/94  M.GRUBER   ADDED SRCN/SRCC TO THE DISPATCH CHAIN SO  HD-1187
004000*            A NAME OR CATEGORY LOOKUP CARD ROUTES TO             HD-1187
004100*            MENU-MAINTENANCE THE SAME AS ADDM/REMM DO.           HD-1187
004200*  08/19/96  M.GRUBER   TRANSACTION COUNT DISPLAYED AT END OF RUN HD-1598
004300*            FOR THE NIGHT OPERATOR'S LOG SHEET.                  HD-1598 
004400*  12/03/98  D.PRZYBYL  YEAR 2000 REVIEW - NO DATE FIELDS ON THIS Y2K-004 
004500*            PROGRAM, NO CHANGE REQUIRED.                         Y2K-004 
004600*  07/11/01  D.PRZYBYL  RECOMPILED UNDER RELEASE 4 RUN-TIME.      HD-2290 
004700*            NO SOURCE CHANGE.                                    HD-2290
004800*-------------------------------------------------------------------
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. DEC-VAX-8810.
005300 OBJECT-COMPUTER. DEC-VAX-8810.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS HOLIDAY-RUN-SWITCH
005700             OFF STATUS IS NORMAL-RUN-SWITCH.
005800 
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     COPY "SLTRANS.CBL".
006200     COPY "SLCURTXN.CBL".
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600     COPY "FDTRANS.CBL".
006700     COPY "FDCURTXN.CBL".
006800
006900 WORKING-STORAGE SECTION.
007000 
007100*-------------------------------------------------------------------
007200* RUN-DATE BROKEN OUT FOR THE LOG LINE AT THE TOP OF THE RUN, AND
007300* THE CARD-COUNT GROUP USED FOR THE NIGHT OPERATOR'S LOG SHEET
007400* (HD-1598).  BOTH ALSO CARRY AN ALPHANUMERIC "TEXT" VIEW SO THEY
007500* CAN BE CLEARED OR DISPLAYED IN ONE MOVE.
007600*-------------------------------------------------------------------
007700 01  W-RUN-DATE-6                       PIC 9(6).
007800 01  W-RUN-DATE-BREAKOUT REDEFINES W-RUN-DATE-6.
007900     05  W-RUN-YY                       PIC 9(2).
008000     05  W-RUN-MM                       PIC 9(2).
008100     05  W-RUN-DD                       PIC 9(2).
008200
008300 01  W-RUN-COUNTERS.
008400     05  W-MENU-TXN-COUNT               PIC 9(5)  COMP.
008500     05  W-SALES-TXN-COUNT              PIC 9(5)  COMP.
008600     05  W-REJECTED-TXN-COUNT           PIC 9(5)  COMP.
008700     05  FILLER                         PIC X(04).
008800 01  W-RUN-COUNTERS-ALT REDEFINES W-RUN-COUNTERS.
008900     05  W-RUN-COUNTERS-TEXT            PIC X(19).
009000
009100 01  W-TXN-SAVE-AREA                    PIC X(53).
009200 01  W-TXN-SAVE-BREAKOUT REDEFINES W-TXN-SAVE-AREA.
009300     05  W-SAVE-TXN-CODE                PIC X(04).
009400     05  FILLER                         PIC X(49).
009500
009600 01  W-TRANS-AT-END-SW                  PIC X.
009700     88  TRANS-AT-END                   VALUE "Y".
009800     88  TRANS-NOT-AT-END                VALUE "N".
009900
010000 01  W-LOG-LINE                         PIC X(70).
010100
010200*-------------------------------------------------------------------
010300* W-TRANSACTION-RECORD IS THE COMMON "CURRENT CARD" AREA SHARED
010400* WITH MENU-MAINTENANCE AND SALES-PROCESSING (HD-1187).  THIS
010500* PROGRAM LOADS IT FROM THE CARD JUST READ AND WRITES IT TO THE
010600* CURR-TXN FILE SO THE CALLED PROGRAM CAN READ IT BACK - NEITHER
010700* CALL BELOW CARRIES A USING CLAUSE.
010800*-------------------------------------------------------------------
010900     COPY "WSTRANCD.CBL".
011000
011100 PROCEDURE DIVISION.
011200 
011300 0100-MAIN-PROCESS.
011400     MOVE ZERO TO W-RUN-COUNTERS.
011500     MOVE "N" TO W-TRANS-AT-END-SW.
011600     ACCEPT W-RUN-DATE-6 FROM DATE.
011700     DISPLAY "RESTAURANT-SYSTEM - NIGHTLY TRANSACTION RUN STARTING "
011800         W-RUN-MM "/" W-RUN-DD "/" W-RUN-YY.
011900     OPEN INPUT TRANSACTION-FILE.
012000     PERFORM 2100-READ-NEXT-TRANSACTION THRU 2100-EXIT.
012100     PERFORM 2000-APPLY-ONE-TRANSACTION THRU 2000-EXIT
012200         UNTIL TRANS-AT-END.
012300     CLOSE TRANSACTION-FILE.
012400     CALL "RESTAURANT-REPORTS".
012500     DISPLAY "MENU TRANSACTIONS APPLIED    - " W-MENU-TXN-COUNT.
012600     DISPLAY "SALES TRANSACTIONS APPLIED   - " W-SALES-TXN-COUNT.
012700     DISPLAY "TRANSACTIONS REJECTED        - " W-REJECTED-TXN-COUNT.
012800     DISPLAY "RESTAURANT-SYSTEM - RUN COMPLETE".
012900     STOP RUN.
013000
013100 2100-READ-NEXT-TRANSACTION.
013200     READ TRANSACTION-FILE
013300         AT END
013400             MOVE "Y" TO W-TRANS-AT-END-SW.
013500 2100-EXIT.
013600     EXIT.
013700
013800* 2000-APPLY-ONE-TRANSACTION DISPATCHES THE CARD JUST READ TO THE
013900* RIGHT SUBPROGRAM BY ITS TXN-CODE, THEN READS THE NEXT CARD.  THE
014000* HD-1187 SEARCH CODES (SRCN/SRCC) ROUTE TO MENU-MAINTENANCE THE
014100* SAME AS ADDM/REMM DO - A LOOKUP IS JUST ANOTHER KIND OF MENU
014200* MAINTENANCE AS FAR AS THE DISPATCH CHAIN IS CONCERNED.
014300 2000-APPLY-ONE-TRANSACTION.
014400     IF TXN-IS-ADD-MENU-ITEM OR TXN-IS-REMOVE-MENU-ITEM
014500             OR TXN-IS-SEARCH-BY-NAME OR TXN-IS-SEARCH-BY-CATEGORY
014600         PERFORM 2050-SEND-TRANSACTION-CARD THRU 2050-EXIT
014700         CALL "MENU-MAINTENANCE"
014800         ADD 1 TO W-MENU-TXN-COUNT
014900     ELSE
015000     IF TXN-IS-NEW-ORDER OR TXN-IS-ADD-LINE OR TXN-IS-REMOVE-LINE
015100             OR TXN-IS-DISCOUNT OR TXN-IS-PAY OR TXN-IS-CANCEL
015200         PERFORM 2050-SEND-TRANSACTION-CARD THRU 2050-EXIT
015300         CALL "SALES-PROCESSING"
015400         ADD 1 TO W-SALES-TXN-COUNT
015500     ELSE
015600         PERFORM 2200-REJECT-TRANSACTION THRU 2200-EXIT.
015700     PERFORM 2100-READ-NEXT-TRANSACTION THRU 2100-EXIT.
015800 2000-EXIT.
015900     EXIT.
016000
016100* 2050-SEND-TRANSACTION-CARD HANDS THE CARD JUST READ TO WHICHEVER
016200* PROGRAM IS ABOUT TO BE CALLED.  NEITHER CALL CARRIES A USING
016300* CLAUSE, SO THE CARD RIDES OVER ON THE ONE-RECORD CURR-TXN FILE
016400* INSTEAD - THE CALLED PROGRAM OPENS CURR-TXN, READS IT BACK INTO
016500* ITS OWN COPY OF W-TRANSACTION-RECORD, AND CLOSES IT AGAIN.
016600 2050-SEND-TRANSACTION-CARD.
016700     MOVE TXN-CODE TO W-TXN-CODE.
016800     MOVE TXN-ITEM-NO TO W-TXN-ITEM-NO.
016900     MOVE TXN-QTY TO W-TXN-QTY.
017000     MOVE TXN-AMOUNT TO W-TXN-AMOUNT.
017100     MOVE TXN-NAME TO W-TXN-NAME.
017200     MOVE TXN-CATEGORY TO W-TXN-CATEGORY.
017300     OPEN OUTPUT CURRENT-TXN-FILE.
017400     MOVE W-TXN-CODE TO CT-TXN-CODE.
017500     MOVE W-TXN-ITEM-NO TO CT-TXN-ITEM-NO.
017600     MOVE W-TXN-QTY TO CT-TXN-QTY.
017700     MOVE W-TXN-AMOUNT TO CT-TXN-AMOUNT.
017800     MOVE W-TXN-NAME TO CT-TXN-NAME.
017900     MOVE W-TXN-CATEGORY TO CT-TXN-CATEGORY.
018000     WRITE CURRENT-TXN-RECORD.
018100     CLOSE CURRENT-TXN-FILE.
018200 2050-EXIT.
018300     EXIT.
018400
018500* 2200-REJECT-TRANSACTION LOGS A BAD CODE INSTEAD OF ABENDING THE
018600* RUN - SEE HD-1140.
018700 2200-REJECT-TRANSACTION.
018800     MOVE TXN-CODE TO W-SAVE-TXN-CODE.
018900     ADD 1 TO W-REJECTED-TXN-COUNT.
019000     MOVE SPACES TO W-LOG-LINE.
019100     STRING "REJECTED - UNKNOWN TRANSACTION CODE " DELIMITED BY SIZE
019200            W-SAVE-TXN-CODE                         DELIMITED BY SIZE
019300         INTO W-LOG-LINE.
019400     DISPLAY W-LOG-LINE.
019500 2200-EXIT.
019600     EXIT.
