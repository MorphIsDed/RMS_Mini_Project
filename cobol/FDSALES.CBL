000100*-------------------------------------------------------------------
000200* FDSALES.CBL
000300* RECORD LAYOUT FOR THE SALES LEDGER FILE.  AN ORDER IS A HEADER
000400* RECORD (ORD-REC-TYPE "H") FOLLOWED BY ZERO OR MORE LINE RECORDS
000500* (ORD-REC-TYPE "I"); THE NEXT HEADER OR END OF FILE CLOSES IT OFF.
000600* BOTH RECORD SHAPES REDEFINE THE SAME 50-BYTE SLOT SO A SINGLE
000700* READ/WRITE HANDLES EITHER ONE.
000800*-------------------------------------------------------------------
000900 FD  SALES-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 
001200 01  SALES-RECORD                      PIC X(50).
001300 
001400 01  SALES-HEADER-RECORD REDEFINES SALES-RECORD.
001500     05  ORD-REC-TYPE                  PIC X(01).
001600         88  ORD-IS-HEADER             VALUE "H".
001700     05  ORD-ID                        PIC 9(05).
001800     05  ORD-PAID-FLAG                 PIC X(01).
001900         88  ORD-IS-PAID               VALUE "Y".
002000         88  ORD-IS-UNPAID             VALUE "N".
002100     05  ORD-CANCEL-FLAG               PIC X(01).
002200         88  ORD-IS-CANCELLED          VALUE "Y".
002300         88  ORD-IS-ACTIVE             VALUE "N".
002400     05  FILLER                        PIC X(42).
002500 
002600 01  SALES-LINE-RECORD REDEFINES SALES-RECORD.
002700     05  LIN-REC-TYPE                  PIC X(01).
002800         88  LIN-IS-LINE-ITEM          VALUE "I".
002900     05  ITEM-NAME                     PIC X(22).
003000     05  ITEM-CATEGORY                 PIC X(12).
003100     05  ITEM-PRICE                    PIC 9(4)V99.
003200     05  ITEM-QTY                      PIC 9(03).
003300     05  ITEM-DISCOUNT-PCT             PIC 9(03)V99.
003400     05  FILLER                        PIC X(01).
