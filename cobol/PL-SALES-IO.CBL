000100*-------------------------------------------------------------------
000200* PL-SALES-IO.CBL
000300* 8400-LOAD-SALES-FILE AND 8500-SAVE-SALES-FILE.  COPIED AT THE
000400* BOTTOM OF SALES-PROCESSING AND RESTAURANT-REPORTS SO BOTH AGREE
000500* ON HOW HEADER/LINE RECORDS ARE STRUNG BACK INTO ORDERS AND HOW
000600* ORDERS ARE STRUNG BACK OUT TO HEADER/LINE RECORDS.
000700*-------------------------------------------------------------------
000800 8400-LOAD-SALES-FILE.
000900     MOVE ZERO TO SALES-ORDER-COUNT.
001000     MOVE 1 TO SALES-NEXT-ORDER-ID.
001100     MOVE ZERO TO SALES-CURRENT-ORDER-IDX.
001200     MOVE "N" TO W-SALES-AT-END-SW.
001300     OPEN INPUT SALES-FILE.
001400     PERFORM 8410-READ-NEXT-SALES-RECORD THRU 8410-EXIT.
001500     PERFORM 8420-BUILD-ONE-ORDER THRU 8420-EXIT
001600         UNTIL SALES-AT-END.
001700     CLOSE SALES-FILE.
001800     IF SALES-ORDER-COUNT > ZERO
001900         SET SO-IDX TO SALES-ORDER-COUNT
002000         IF SO-IS-UNPAID (SO-IDX) AND SO-IS-ACTIVE (SO-IDX)
002100             MOVE SALES-ORDER-COUNT TO SALES-CURRENT-ORDER-IDX.
002200 8400-EXIT.
002300     EXIT.
002400 
002500 8410-READ-NEXT-SALES-RECORD.
002600     READ SALES-FILE
002700         AT END
002800             MOVE "Y" TO W-SALES-AT-END-SW.
002900 8410-EXIT.
003000     EXIT.
003100 
003200 8420-BUILD-ONE-ORDER.
003300     ADD 1 TO SALES-ORDER-COUNT.
003400     SET SO-IDX TO SALES-ORDER-COUNT.
003500     MOVE ORD-ID TO SO-ORDER-ID (SO-IDX).
003600     MOVE ORD-PAID-FLAG TO SO-PAID-FLAG (SO-IDX).
003700     MOVE ORD-CANCEL-FLAG TO SO-CANCEL-FLAG (SO-IDX).
003800     MOVE ZERO TO SO-LINE-COUNT (SO-IDX).
003900     IF ORD-ID NOT LESS THAN SALES-NEXT-ORDER-ID
004000         COMPUTE SALES-NEXT-ORDER-ID = ORD-ID + 1.
004100     PERFORM 8410-READ-NEXT-SALES-RECORD THRU 8410-EXIT.
004200     PERFORM 8430-BUILD-ONE-LINE THRU 8430-EXIT
004300         UNTIL SALES-AT-END OR ORD-IS-HEADER.
004400 8420-EXIT.
004500     EXIT.
004600 
004700 8430-BUILD-ONE-LINE.
004800     ADD 1 TO SO-LINE-COUNT (SO-IDX).
004900     SET SL-IDX TO SO-LINE-COUNT (SO-IDX).
005000     MOVE ITEM-NAME TO SO-LINE-NAME (SO-IDX, SL-IDX).
005100     MOVE ITEM-CATEGORY TO SO-LINE-CATEGORY (SO-IDX, SL-IDX).
005200     MOVE ITEM-PRICE TO SO-LINE-PRICE (SO-IDX, SL-IDX).
005300     MOVE ITEM-QTY TO SO-LINE-QTY (SO-IDX, SL-IDX).
005400     MOVE ITEM-DISCOUNT-PCT TO SO-LINE-DISC-PCT (SO-IDX, SL-IDX).
005500     PERFORM 8410-READ-NEXT-SALES-RECORD THRU 8410-EXIT.
005600 8430-EXIT.
005700     EXIT.
005800 
005900 8500-SAVE-SALES-FILE.
006000     OPEN OUTPUT SALES-FILE.
006100     PERFORM 8510-WRITE-ONE-ORDER THRU 8510-EXIT
006200         VARYING SO-IDX FROM 1 BY 1
006300         UNTIL SO-IDX > SALES-ORDER-COUNT.
006400     CLOSE SALES-FILE.
006500 8500-EXIT.
006600     EXIT.
006700 
006800 8510-WRITE-ONE-ORDER.
006900     MOVE "H" TO ORD-REC-TYPE.
007000     MOVE SO-ORDER-ID (SO-IDX) TO ORD-ID.
007100     MOVE SO-PAID-FLAG (SO-IDX) TO ORD-PAID-FLAG.
007200     MOVE SO-CANCEL-FLAG (SO-IDX) TO ORD-CANCEL-FLAG.
007300     WRITE SALES-RECORD.
007400     PERFORM 8520-WRITE-ONE-LINE THRU 8520-EXIT
007500         VARYING SL-IDX FROM 1 BY 1
007600         UNTIL SL-IDX > SO-LINE-COUNT (SO-IDX).
007700 8510-EXIT.
007800     EXIT.
007900 
008000 8520-WRITE-ONE-LINE.
008100     MOVE "I" TO LIN-REC-TYPE.
008200     MOVE SO-LINE-NAME (SO-IDX, SL-IDX) TO ITEM-NAME.
008300     MOVE SO-LINE-CATEGORY (SO-IDX, SL-IDX) TO ITEM-CATEGORY.
008400     MOVE SO-LINE-PRICE (SO-IDX, SL-IDX) TO ITEM-PRICE.
008500     MOVE SO-LINE-QTY (SO-IDX, SL-IDX) TO ITEM-QTY.
008600     MOVE SO-LINE-DISC-PCT (SO-IDX, SL-IDX) TO ITEM-DISCOUNT-PCT.
008700     WRITE SALES-RECORD.
008800 8520-EXIT.
008900     EXIT.
009000 
009100* 8440-FIND-ORDER-LINE-BY-NUMBER LOOKS UP W-ORDER-LINE-NO (THE
009200* 1-BASED LINE NUMBER FROM THE ORDER DISPLAY) WITHIN THE ORDER AT
009300* SO-IDX AND LEAVES SL-IDX POINTING AT IT WHEN FOUND.  CALLER
009400* MUST SET SO-IDX FIRST.
009500 8440-FIND-ORDER-LINE-BY-NUMBER.
009600     MOVE "N" TO W-FOUND-ORDER-LINE-SW.
009700     IF W-ORDER-LINE-NO > ZERO
009800         AND W-ORDER-LINE-NO NOT > SO-LINE-COUNT (SO-IDX)
009900             MOVE "Y" TO W-FOUND-ORDER-LINE-SW
010000             SET SL-IDX TO W-ORDER-LINE-NO.
010100 8440-EXIT.
010200     EXIT.
