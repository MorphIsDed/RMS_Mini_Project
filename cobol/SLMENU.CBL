000100*-------------------------------------------------------------------
000200* SLMENU.CBL
000300* FILE-CONTROL ENTRY FOR THE MENU MASTER FILE.  COPIED INTO EVERY
000400* PROGRAM THAT OPENS THE MENU MASTER SO THEY ALL AGREE ON HOW IT
000500* IS ASSIGNED.
000600*-------------------------------------------------------------------
000700     SELECT MENU-FILE ASSIGN TO "MENU-DATA"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         ACCESS MODE IS SEQUENTIAL.
